000100*-----------------------------------------------------------------
000200* (c) 2014-2024 BAZAAR SYSTEMS GROUP.  ALL RIGHTS RESERVED.
000300* THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF BAZAAR
000400* SYSTEMS GROUP.  THE COPYRIGHT NOTICE ABOVE DOES NOT
000500* EVIDENCE ANY ACTUAL OR INTENDED PUBLICATION OF SUCH
000600* SOURCE CODE.
000700*
000800* #ident  "@(#) batch/lbin/LBINACT.cbl  $Revision: 1.9 $"
000900*-----------------------------------------------------------------
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.              LBINACT.
001200 AUTHOR.                  R P WIEDMANN.
001300 INSTALLATION.            BAZAAR SYSTEMS GROUP - AH DESK.
001400 DATE-WRITTEN.            03/11/1988.
001500 DATE-COMPILED.
001600 SECURITY.                UNCLASSIFIED - INTERNAL USE ONLY.
001700*-----------------------------------------------------------------
001800* C H A N G E   L O G
001900*-----------------------------------------------------------------
002000* DATE       BY   REQUEST   DESCRIPTION
002100* ---------- ---- --------- -----------------------------
002200* 03/11/1988 RPW  AH-0031   ORIGINAL PROGRAM - SCANS THE
002300*                           ACTIVE BIN FEED AND BUILDS THE
002400*                           ACTIVE-SIDE LOWEST-PRICE MAP.
002500* 07/22/1989 RPW  AH-0058   ADDED PER-ATTRIBUTE FLOOR LOGIC.
002600* 01/05/1991 DLK  AH-0114   ADDED ATTR-COMBINATION FLOOR FOR
002700*                           HIGH-VALUE MULTI-ATTR LISTINGS.
002800* 11/30/1992 DLK  AH-0166   PAGE-PROGRESS MESSAGES ADDED TO
002900*                           RUN-LOG PER OPS REQUEST.
003000* 06/14/1994 TJM  AH-0233   RAISED ITEM TABLE TO 3000 TO
003100*                           COVER PEAK SEASON VOLUME.
003200* 04/02/1996 TJM  AH-0289   PET TIER/TYPE KEY DERIVATION
003300*                           MOVED OUT OF MAIN LINE.
003400* 09/19/1998 CAH  AH-0340   Y2K REMEDIATION - TIMESTAMP AND
003500*                           DATE FIELDS VERIFIED CENTURY-
003600*                           NEUTRAL (EPOCH SECONDS, NOT
003700*                           2-DIGIT YEAR).  NO LAYOUT CHANGE.
003800* 03/03/1999 CAH  AH-0340   Y2K SIGN-OFF - RETEST OF FULL
003900*                           BATCH STREAM CLEAN.
004000* 08/14/2001 BNF  AH-0402   ADDED ACTVBK DIAGNOSTIC DUMP
004100*                           VIEW FOR BAD-RECORD TRACEBACKS.
004200* 02/27/2004 BNF  AH-0455   WIDENED AU-RAW-ID/ITEM-ID TO
004300*                           X(32)/X(40) TO MATCH ITEMREC.
004400* 10/11/2008 KPS  AH-0521   RAISED COMBO THRESHOLD CONSTANT
004500*                           OUT OF MAIN LINE INTO WK-AREA.
004600* 05/06/2013 KPS  AH-0588   CONVERTED PRICE FIELDS TO COMP-3
004700*                           PER NEW LBIN MONEY STANDARD.
004800* 11/18/2016 KPS  AH-0600   RAISED MAX COMBO SLOTS FROM 3 TO
004900*                           5 AFTER THE GEAR EXPANSION ADDED
005000*                           A FOURTH AND FIFTH REFORGE TIER.
005100* 09/05/2021 MQR  AH-0647   ACTV-FEED TIMESTAMP FIELD MOVED
005200*                           FROM A 6-DIGIT PACKED CLOCK TO A
005300*                           12-DIGIT EPOCH-SECONDS FIELD TO
005400*                           SURVIVE THE PLATFORM'S CLOCK
005500*                           ROLLOVER - WK-IT-TIMESTAMP WIDENED
005600*                           TO MATCH.
005700*-----------------------------------------------------------------
005800* P R O G R A M   O V E R V I E W
005900*-----------------------------------------------------------------
006000* LBINACT SCANS THE ACTIVE (STILL-LISTED, NOT-YET-SOLD) BUY-
006100* IT-NOW FEED AND BUILDS THE ACTIVE-SIDE LOWEST-PRICE MAP -
006200* ONE ENTRY PER DISTINCT ITEM KEY, CARRYING THE LOWEST ASKING
006300* PRICE SEEN FOR THAT ITEM ACROSS THE WHOLE FEED.  ATTRIBUTE
006400* AND ATTRIBUTE-COMBINATION FLOORS ARE TRACKED THE SAME WAY,
006500* ONE LEVEL DEEPER IN THE TABLE, SO A BUYER CAN SEE THE
006600* CHEAPEST LISTING CARRYING A GIVEN ENCHANTMENT OR SET OF
006700* ENCHANTMENTS, NOT JUST THE CHEAPEST PLAIN ITEM.  UNLIKE ITS
006800* SOLD-SIDE COMPANION LBINSOLD, THIS PROGRAM DOES NOT AGE OR
006900* DRIFT ANY FLOOR AND DOES NOT MERGE AGAINST A PRIOR RUN'S
007000* BOOK - IT IS A SINGLE-PASS, FRESH-EACH-RUN SNAPSHOT OF
007100* WHATEVER IS CURRENTLY FOR SALE.  THE FINISHED TABLE IS
007200* WRITTEN TO ACTV-BOOK, WHICH LBINSOLD LATER READS AS ITS OWN
007300* ACTIVE-BOOK-IN BACKFILL SOURCE FOR ITEMS THAT NEVER SOLD.
007400*-----------------------------------------------------------------
007500 ENVIRONMENT DIVISION.
007600 CONFIGURATION SECTION.
007700 SOURCE-COMPUTER.         USL-486.
007800 OBJECT-COMPUTER.         USL-486.
007900 SPECIAL-NAMES.
008000     C01 IS TOP-OF-FORM
008100     CLASS DIGITS-VALID IS '0' THRU '9'
008200     UPSI-0 ON STATUS IS LBIN-DEBUG-ON
008300            OFF STATUS IS LBIN-DEBUG-OFF.
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600     SELECT ACTV-FEED ASSIGN TO ACTVFD
008700         ORGANIZATION IS SEQUENTIAL
008800         FILE STATUS IS WK-ACTV-STATUS.
008900     SELECT ACTV-BOOK ASSIGN TO ACTVBK
009000         ORGANIZATION IS SEQUENTIAL
009100         FILE STATUS IS WK-BOOK-STATUS.
009200     SELECT RUN-LOG ASSIGN TO RUNLOG
009300         ORGANIZATION IS LINE SEQUENTIAL
009400         FILE STATUS IS WK-LOG-STATUS.
009500 DATA DIVISION.
009600*-----------------------------------------------------------------
009700* F I E L D   P R E F I X   G L O S S A R Y
009800*-----------------------------------------------------------------
009900* AU-    AUCTNREC FIELDS - ONE RECORD PER CURRENTLY-LISTED
010000*        AUCTION/BUY-IT-NOW LISTING
010100* IT-    ITEMREC FIELDS - THE ONE OUTPUT COPYBOOK THIS
010200*        PROGRAM WRITES
010300* WK-    THIS PROGRAM'S OWN WORKING-STORAGE
010400* SEE ITEMREC'S OWN HEADER COMMENTARY FOR WHY THE SAME
010500* COPYBOOK SERVES BOTH LBINACT AND LBINSOLD.
010600*-----------------------------------------------------------------
010700* B U S I N E S S   T E R M   G L O S S A R Y
010800*-----------------------------------------------------------------
010900* LBIN     LOWEST BUY-IT-NOW PRICE - THE FLOOR THIS PROGRAM
011000*          BUILDS, AT THE ITEM, ATTRIBUTE, AND COMBINATION
011100*          LEVEL, FOR WHATEVER IS CURRENTLY LISTED.
011200* ATTRIBUTE   AN ENCHANTMENT OR REFORGE CARRIED ON THE
011300*          LISTING RECORD, EACH WITH ITS OWN NAME AND TIER.
011400* COMBINATION (COMBO)   A DISTINCT SET OF TWO OR MORE
011500*          ATTRIBUTE NAMES SEEN TOGETHER ON ONE LISTING -
011600*          RECORDED ONLY WHEN THE ASKING PRICE CLEARS
011700*          WK-COMBO-THRESHOLD, SEE A600 BELOW.
011800* TIER     THE ENCHANTMENT/REFORGE LEVEL ON ONE ATTRIBUTE -
011900*          DRIVES THE COST-SHARE DIVISOR IN A510.
012000* PET      AN ITEM CLASS WHOSE RAW ID ALONE IS NOT A UNIQUE
012100*          KEY - SEE A310.
012200*-----------------------------------------------------------------
012300 FILE SECTION.
012400* ACTIVE BUY-IT-NOW FEED - ONE AUCTION-RECORD PER LISTING
012500* STILL ON THE BOARD AS OF THIS RUN.  AU-RAW-ID, AU-BIN-FLAG,
012600* AU-PRICE, AU-ATTR-COUNT/AU-ATTR, AND THE PET INDICATOR
012700* 88-LEVEL ARE THE FIELDS THIS PROGRAM TOUCHES - SEE AUCTNREC
012800* ITSELF FOR THE FULL LAYOUT.
012900 FD  ACTV-FEED
013000     RECORD CONTAINS 378 CHARACTERS
013100     LABEL RECORDS ARE STANDARD.
013200 01  AUCTN-ITEM.
013300     COPY AUCTNREC.
013400* DIAGNOSTIC FLAT VIEW - SEE AH-0402.  USED ONLY TO DUMP A
013500* RAW RECORD TO THE RUN-LOG WHEN A READ GOES INTO ERROR.
013600 01  AUCTN-ITEM-X REDEFINES AUCTN-ITEM.
013700     05  AUCTN-ITEM-X-BYTES    PIC X(378).
013800*
013900* ACTIVE-SIDE PRICE BOOK - OUTPUT OF THIS RUN, CONSUMED BY
014000* LBINSOLD AS ITS ACTIVE-BOOK-IN MERGE SOURCE.  UNLIKE THE
014100* SOLD-SIDE BOOK THIS FILE IS NOT READ BACK IN AS INPUT TO A
014200* LATER LBINACT RUN - EVERY RUN STARTS THE TABLE EMPTY.
014300 FD  ACTV-BOOK
014400     RECORD CONTAINS 804 CHARACTERS
014500     LABEL RECORDS ARE STANDARD.
014600 01  ITEM-ITEM.
014700*     IT-ITEM-ID/IT-LBIN/IT-TIMESTAMP PLUS THE ATTR/COMBO
014800*     SUB-TABLES - FILLED BY A710-A730 FROM WK-ITEM-TABLE.
014900     COPY ITEMREC.
015000 01  ITEM-ITEM-X REDEFINES ITEM-ITEM.
015100     05  ITEM-ITEM-X-BYTES     PIC X(804).
015200*
015300* OPERATOR-VISIBLE PROGRESS/ERROR LOG - LINE SEQUENTIAL SO IT
015400* CAN BE BROWSED WITH ANY TEXT UTILITY WITHOUT A COPYBOOK.
015500 FD  RUN-LOG
015600     RECORD CONTAINS 80 CHARACTERS
015700     LABEL RECORDS ARE OMITTED.
015800 01  LOG-LINE                  PIC X(80).
015900 WORKING-STORAGE SECTION.
016000*-----------------------------------------------------------------
016100* W O R K I N G - S T O R A G E   M A P
016200*-----------------------------------------------------------------
016300* WK-PROGRAM-CONSTANTS   RUN-WIDE LIMITS AND THE COMBO-
016400*                        RECORDING PRICE THRESHOLD
016500* WK-FILE-STATUS-AREA    FILE STATUS BYTES, ALL THREE FILES
016600* WK-SWITCHES            EOF AND FOUND/NOT-FOUND 88-LEVELS
016700* WK-COUNTERS            READ/SKIP/WRITE/PAGE TALLIES
016800* WK-CURRENT-KEY/WK-PET-KEY-AREA   CANONICAL KEY WORK
016900* WK-ATTR-WORK/WK-COMBO-WORK   ATTRIBUTE/COMBO SUBSCRIPTS
017000* WK-ITEM-TABLE           THE IN-MEMORY PRICE MAP ITSELF
017100* WK-LOGMSG*              RUN-LOG MESSAGE LAYOUTS
017200*-----------------------------------------------------------------
017300*
017400* FIND/ADD RETURN CODES FOR A620-FIND-ITEM - SAME 77-LEVEL
017500* FOUND/NOT-FOUND IDIOM AS THE OLD STOCKAPP QUOTE LOOKUPS.
017600 77  REC-FOUND                PIC S9(04) COMP VALUE 1.
017700 77  REC-NOT-FOUND            PIC S9(04) COMP VALUE 2.
017800 77  WK-ITEM-STATUS            PIC S9(04) COMP.
017900*
018000*-----------------------------------------------------------------
018100* RUN CONSTANTS
018200*-----------------------------------------------------------------
018300 01  WK-PROGRAM-CONSTANTS.
018400*     AN ITEM'S COMBO IS ONLY RECORDED WHEN THE LISTING'S OWN
018500*     ASKING PRICE CLEARS THIS FLOOR - CHEAP MULTI-ATTRIBUTE
018600*     LISTINGS ARE TOO NOISY TO TRUST AS A COMBO FLOOR - AH-0114.
018700     05  WK-COMBO-THRESHOLD    PIC 9(12)V99 COMP-3
018800                               VALUE 50000000.00.
018900*     RECORDS PER PAGE-BREAK LOG LINE - SEE A200/Z300.
019000     05  WK-PAGE-SIZE          PIC S9(04) COMP VALUE 500.
019100*     SIZE OF THE WK-ITEM-TABLE OCCURS CLAUSE BELOW - KEPT AS
019200*     A CONSTANT HERE SO A FUTURE BUMP TOUCHES ONE LINE.
019300     05  WK-MAX-ITEMS          PIC S9(08) COMP VALUE 3000.
019400     05  FILLER                PIC X(04).
019500*
019600*-----------------------------------------------------------------
019700* FILE STATUS / DIAGNOSTIC AREA - SEE AH-0402
019800*-----------------------------------------------------------------
019900 01  WK-FILE-STATUS-AREA.
020000*     2-CHAR FILE STATUS FOR ACTV-FEED, SPLIT SO THE FIRST
020100*     BYTE CAN BE TESTED ALONE IF A FUTURE CHANGE NEEDS IT.
020200     05  WK-ACTV-STATUS.
020300         10  WK-ACTV-STAT-1    PIC X.
020400         10  WK-ACTV-STAT-2    PIC X.
020500*     SAME SHAPE FOR ACTV-BOOK, THE OUTPUT SIDE.
020600     05  WK-BOOK-STATUS.
020700         10  WK-BOOK-STAT-1    PIC X.
020800         10  WK-BOOK-STAT-2    PIC X.
020900*     RUN-LOG'S OWN STATUS - RARELY NONZERO, BUT TESTED ANYWAY.
021000     05  WK-LOG-STATUS.
021100         10  WK-LOG-STAT-1     PIC X.
021200         10  WK-LOG-STAT-2     PIC X.
021300* COMBINED 2-CHAR VIEWS - ONE COMPARE INSTEAD OF TWO.
021400 01  WK-ACTV-STATUS-2 REDEFINES WK-ACTV-STATUS PIC X(02).
021500 01  WK-BOOK-STATUS-2 REDEFINES WK-BOOK-STATUS PIC X(02).
021600*
021700* EOF AND FOUND/NOT-FOUND SWITCHES - TESTED VIA THEIR 88-LEVELS
021800* RATHER THAN DIRECT LITERAL COMPARES, SHOP STANDARD.
021900 01  WK-SWITCHES.
022000*     SET BY A200 ON A GENUINE END-OF-FILE OR ON A READ ERROR -
022100*     EITHER WAY THE MAIN-LINE UNTIL TEST HAS TO STOP.
022200     05  WK-ACTV-EOF-SW        PIC X(01) VALUE 'N'.
022300         88  WK-ACTV-EOF           VALUE 'Y'.
022400*     SET BY A530 WHEN A620/A530'S LINEAR SCAN MATCHES AN
022500*     EXISTING ATTRIBUTE NAME ON THE CURRENT ITEM.
022600     05  WK-ATTR-FOUND-SW      PIC X(01) VALUE 'N'.
022700         88  WK-ATTR-FOUND         VALUE 'Y'.
022800*     SET BY A641 WHEN THE COMBO KEY JUST BUILT MATCHES AN
022900*     EXISTING COMBO SLOT ON THE CURRENT ITEM.
023000     05  WK-COMBO-FOUND-SW     PIC X(01) VALUE 'N'.
023100         88  WK-COMBO-FOUND        VALUE 'Y'.
023200     05  FILLER                PIC X(04).
023300*
023400*-----------------------------------------------------------------
023500* RUN COUNTERS - ALL BINARY, NONE EDITED UNTIL LOGGED
023600*-----------------------------------------------------------------
023700 01  WK-COUNTERS.
023800*     EVERY LISTING THE FEED DELIVERS, SKIPPED OR NOT.
023900     05  WK-READ-COUNT         PIC S9(08) COMP VALUE ZERO.
024000*     AUCTION-STYLE CLOSES WITH NO USABLE BUY-IT-NOW PRICE.
024100     05  WK-SKIP-COUNT         PIC S9(08) COMP VALUE ZERO.
024200*     ITEM-TABLE ENTRIES ACTUALLY WRITTEN TO ACTV-BOOK.
024300     05  WK-WRITE-COUNT        PIC S9(08) COMP VALUE ZERO.
024400*     PAGE-BREAK PROGRESS LINES WRITTEN - SEE A200/Z300.
024500     05  WK-PAGE-COUNT         PIC S9(08) COMP VALUE ZERO.
024600     05  FILLER                PIC X(04).
024700*
024800*-----------------------------------------------------------------
024900* CANONICAL KEY WORK AREA
025000*-----------------------------------------------------------------
025100* LOADED BY A310 FROM THE FEED'S RAW ID - PLAIN ITEMS KEEP
025200* THE RAW ID AS-IS, PET LISTINGS FOLD IN THE TIER/TYPE KEY.
025300 01  WK-CURRENT-KEY            PIC X(40).
025400* PET KEY IS BUILT FROM TWO SOURCE FIELDS - SEE AH-0289.
025500 01  WK-PET-KEY-AREA.
025600     05  WK-PET-KEY-TIER       PIC X(12).
025700     05  WK-PET-KEY-USCORE     PIC X(01) VALUE '_'.
025800     05  WK-PET-KEY-TYPE       PIC X(20).
025900     05  FILLER                PIC X(07).
026000 01  WK-PET-KEY-FLAT REDEFINES WK-PET-KEY-AREA PIC X(40).
026100*
026200*-----------------------------------------------------------------
026300* ATTRIBUTE COST / COMBO-KEY WORK AREA
026400*-----------------------------------------------------------------
026500 01  WK-ATTR-WORK.
026600*     CURRENT ATTRIBUTE BEING POSTED, SUBSCRIPTS AU-ATTR.
026700     05  WK-ATTR-SUB           PIC S9(04) COMP.
026800*     SINGLE-ATTRIBUTE SHARE OF THE LISTING PRICE - SEE A510.
026900     05  WK-ATTR-COST          PIC 9(12)V99 COMP-3.
027000*     2 ** (TIER - 1) - WHOLE-NUMBER BINARY DIVISOR, A510.
027100     05  WK-ATTR-DIVISOR       PIC S9(09) COMP.
027200 01  WK-COMBO-WORK.
027300*     CURRENT COMBO SLOT, SUBSCRIPTS WK-IT-COMBO.
027400     05  WK-COMBO-SUB          PIC S9(04) COMP.
027500*     NEXT FREE BYTE IN WK-COMBO-KEY - STRING-WITH-POINTER.
027600     05  WK-COMBO-PTR          PIC S9(04) COMP.
027700*     ATTRIBUTE NAMES JOINED BY ONE SPACE - BUILT BY A610/A611.
027800     05  WK-COMBO-KEY          PIC X(50).
027900*
028000* ITEM-TABLE SUBSCRIPT (CURRENT ENTRY) AND HIGH-WATER MARK -
028100* 77-LEVELS, SAME IDIOM AS THE OLD STOCKAPP QUOTE LOOKUPS.
028200 77  WK-ITEM-SUB                PIC S9(08) COMP.
028300 77  WK-ITEM-COUNT-CTL          PIC S9(08) COMP VALUE ZERO.
028400*
028500*-----------------------------------------------------------------
028600* IN-MEMORY ITEM MAP - KEYED ACCESS IS A LINEAR SCAN OVER
028700* THIS TABLE, PER WK-ITEM-SUB.  MIRRORS ITEMREC EXACTLY.
028800*-----------------------------------------------------------------
028900 01  WK-ITEM-TABLE.
029000*     ONE ENTRY PER DISTINCT ITEM-ID SEEN THIS RUN - CLAIMED BY
029100*     A630, NEVER FREED, COMPACTED, OR AGED WITHIN THIS PROGRAM.
029200     05  WK-ITEM-ENTRY OCCURS 3000 TIMES.
029300*         CANONICAL KEY - PLAIN RAW ID OR THE FOLDED PET KEY.
029400         10  WK-IT-ITEM-ID     PIC X(40).
029500*         LOWEST ASKING PRICE SEEN FOR THIS KEY, THIS RUN.
029600         10  WK-IT-LBIN        PIC 9(12)V99 COMP-3.
029700*         ALWAYS ZERO IN THIS PROGRAM - ITEMREC CARRIES A
029800*         TIMESTAMP FIELD FOR SYMMETRY WITH THE SOLD-SIDE
029900*         LAYOUT, BUT LBINACT NEVER STAMPS ONE.
030000         10  WK-IT-TIMESTAMP   PIC 9(12).
030100         10  WK-IT-ATTR-COUNT  PIC 9(02).
030200*         UP TO 10 DISTINCT ATTRIBUTE NAMES PER ITEM - A530/A540.
030300         10  WK-IT-ATTR OCCURS 10 TIMES.
030400             15  WK-IT-ATTR-NAME     PIC X(24).
030500             15  WK-IT-ATTR-LBIN     PIC 9(12)V99 COMP-3.
030600*             UNUSED IN THIS PROGRAM, SAME REASON AS WK-IT-
030700*             TIMESTAMP ABOVE - ITEMREC SHAPE PARITY ONLY.
030800             15  WK-IT-ATTR-TS       PIC 9(12).
030900         10  WK-IT-COMBO-COUNT PIC 9(02).
031000*         UP TO 5 DISTINCT ATTRIBUTE COMBINATIONS PER ITEM -
031100*         A610/A640, GATED BY WK-COMBO-THRESHOLD.
031200         10  WK-IT-COMBO OCCURS 5 TIMES.
031300             15  WK-IT-COMBO-KEY     PIC X(50).
031400             15  WK-IT-COMBO-LBIN    PIC 9(12)V99 COMP-3.
031500*
031600*-----------------------------------------------------------------
031700* RUN-LOG MESSAGE AREAS - SAME SHAPE AS THE STOCKAPP
031800* LOGREC/LOGMSG GROUPS.
031900*-----------------------------------------------------------------
032000* PLAIN STARTED/ENDED PROGRESS LINE - CALLER LOADS
032100* WK-LOGMSG-TEXT FIRST.
032200 01  WK-LOGMSG.
032300     05  FILLER                PIC X(11) VALUE 'LBINACT =>'.
032400     05  WK-LOGMSG-TEXT        PIC X(69).
032500* FILE-STATUS ERROR LINE - CALLER LOADS WK-LOG-ERR-ROUTINE AND
032600* WK-LOG-ERR-STATUS FIRST.  DOES NOT ABEND THE RUN - THE EOF
032700* SWITCH THE CALLER SETS AFTERWARD IS WHAT STOPS THE LOOP.
032800 01  WK-LOGMSG-ERR.
032900     05  FILLER                PIC X(15) VALUE 'LBINACT ERR =>'.
033000*     NAME OF THE FAILING PARAGRAPH OR I/O STEP.
033100     05  WK-LOG-ERR-ROUTINE    PIC X(10).
033200     05  FILLER                PIC X(14) VALUE ' FILE-STATUS='.
033300*     2-CHARACTER FILE STATUS CODE AT TIME OF FAILURE.
033400     05  WK-LOG-ERR-STATUS     PIC X(02).
033500     05  FILLER                PIC X(39).
033600* END-OF-RUN COUNTS LINE - WRITTEN BY Z400, FILLED BY A800.
033700 01  WK-LOGMSG-COUNTS.
033800     05  FILLER                PIC X(11) VALUE 'LBINACT =>'.
033900     05  FILLER                PIC X(06) VALUE 'READ='.
034000     05  WK-LOG-READ-ED        PIC ZZZ,ZZ9.
034100     05  FILLER                PIC X(08) VALUE ' SKIP='.
034200     05  WK-LOG-SKIP-ED        PIC ZZZ,ZZ9.
034300     05  FILLER                PIC X(09) VALUE ' WRITE='.
034400     05  WK-LOG-WRITE-ED       PIC ZZZ,ZZ9.
034500     05  FILLER                PIC X(25).
034600* PAGE-BREAK PROGRESS LINE - WRITTEN BY Z300, FILLED BY A200.
034700 01  WK-LOGMSG-PAGE.
034800     05  FILLER                PIC X(11) VALUE 'LBINACT =>'.
034900     05  FILLER                PIC X(06) VALUE 'PAGE '.
035000     05  WK-LOG-PAGE-ED        PIC ZZZ9.
035100     05  FILLER                PIC X(11) VALUE ' COMPLETE'.
035200     05  FILLER                PIC X(45).
035300*
035400*-----------------------------------------------------------------
035500* O P E R A T I O N A L   N O T E S
035600*-----------------------------------------------------------------
035700* THIS RUN MUST PRECEDE LBINSOLD IN THE DAILY STREAM - ITS
035800* ACTV-BOOK OUTPUT IS LBINSOLD'S ACTIVE-BOOK-IN MERGE SOURCE
035900* FOR THE SAME CYCLE.  EVERY RUN STARTS THE TABLE EMPTY - NO
036000* COLD-START HANDLING IS NEEDED BECAUSE THERE IS NO PRIOR-RUN
036100* BOOK TO READ BACK IN.  WK-MAX-ITEMS/WK-ITEM-TABLE ARE SIZED
036200* FOR PEAK SEASON - SEE AH-0233 - AND HAVE NOT NEEDED RAISING
036300* SINCE.
036400*-----------------------------------------------------------------
036500 PROCEDURE DIVISION.
036600*-----------------------------------------------------------------
036700* P R O C E D U R E   D I V I S I O N   M A P
036800*-----------------------------------------------------------------
036900* START-LBINACT            MAIN LINE - OPEN, SCAN, WRITE, CLOSE
037000* A100-A200                 OPEN/INITIALIZE AND FEED READ
037100* A300                      EDIT, SKIP, AND KEY-DERIVATION
037200* A400                      ITEM-LEVEL FLOOR POST
037300* A500-A540                 ATTRIBUTE-LEVEL FLOOR POST
037400* A510                      SINGLE-ATTRIBUTE COST FORMULA
037500* A600-A641                 COMBINATION KEY BUILD AND POST
037600* A620-A630                 GENERALIZED TABLE FIND/ADD
037700* A700-A730                 WRITE ACTV-BOOK
037800* A800                      FINAL COUNTS AND CLOSE
037900* Z100-Z400                 RUN-LOG LINE WRITERS
038000*-----------------------------------------------------------------
038100 START-LBINACT.
038200* OPEN EVERYTHING, PRIME THE READ-AHEAD, THEN DRIVE THE ACTIVE
038300* FEED ONE RECORD AT A TIME UNTIL END OF FILE.
038400     PERFORM A100-INITIALIZE THRU A100-EXIT.
038500     PERFORM A200-READ-ACTIVE THRU A200-EXIT.
038600     PERFORM A300-EDIT-AND-KEY THRU A900-READ-NEXT
038700         UNTIL WK-ACTV-EOF.
038800* WRITE THE FINISHED TABLE, LOG FINAL COUNTS, CLOSE EVERYTHING.
038900     PERFORM A700-WRITE-BOOK THRU A700-EXIT.
039000     PERFORM A800-WRAP-UP THRU A800-EXIT.
039100     STOP RUN.
039200*
039300* OPEN IN THE SAME ORDER THE FILE-CONTROL PARAGRAPH LISTS THE
039400* SELECTS - MAKES A FAILED OPEN EASIER TO MATCH TO A DD/
039500* ASSIGNMENT CARD WHEN THE OPERATOR CALLS.
039600 A100-INITIALIZE.
039700     OPEN INPUT  ACTV-FEED.
039800     OPEN OUTPUT ACTV-BOOK.
039900     OPEN OUTPUT RUN-LOG.
040000     MOVE ZERO TO WK-ITEM-COUNT-CTL.
040100     MOVE 'Started'            TO WK-LOGMSG-TEXT.
040200     PERFORM Z100-LOG-LINE THRU Z100-EXIT.
040300 A100-EXIT.
040400     EXIT.
040500*
040600* READ-AHEAD PARAGRAPH - CALLED ONCE TO PRIME THE LOOP FROM
040700* A100, THEN AGAIN AT THE BOTTOM OF EVERY PASS FROM A900.
040800* PAGE-BREAK COUNTING (WK-PAGE-SIZE LINES PER Z300 NOTICE)
040900* LIVES HERE SO IT TICKS ON RAW RECORDS READ, NOT ON THE
041000* SMALLER NUMBER THAT SURVIVE THE AU-BIN-FLAG EDIT IN A300.
041100 A200-READ-ACTIVE.
041200     READ ACTV-FEED
041300         AT END
041400             MOVE 'Y' TO WK-ACTV-EOF-SW
041500             GO TO A200-EXIT
041600     END-READ.
041700     IF WK-ACTV-STATUS-2 NOT = '00'
041800         MOVE 'READ-ACTV'      TO WK-LOG-ERR-ROUTINE
041900         MOVE WK-ACTV-STATUS-2 TO WK-LOG-ERR-STATUS
042000         PERFORM Z200-LOG-ERROR THRU Z200-EXIT
042100         MOVE 'Y' TO WK-ACTV-EOF-SW
042200         GO TO A200-EXIT.
042300     ADD 1 TO WK-READ-COUNT.
042400     DIVIDE WK-READ-COUNT BY WK-PAGE-SIZE
042500         GIVING WK-ITEM-SUB
042600         REMAINDER WK-ATTR-SUB.
042700     IF WK-ATTR-SUB = ZERO
042800         ADD 1 TO WK-PAGE-COUNT
042900         MOVE WK-PAGE-COUNT    TO WK-LOG-PAGE-ED
043000         PERFORM Z300-LOG-PAGE THRU Z300-EXIT.
043100 A200-EXIT.
043200     EXIT.
043300*
043400* LOOP BODY - ONE ACTIVE-LISTING RECORD PER PASS.  FALLS
043500* THROUGH A300/A400/A500/A600 INTO A900, WHICH READS THE
043600* NEXT RECORD AND CLOSES THE LOOP.
043700 A300-EDIT-AND-KEY.
043800     IF AU-BIN-FLAG NOT = 'Y'
043900         ADD 1 TO WK-SKIP-COUNT
044000         GO TO A900-READ-NEXT.
044100     PERFORM A310-DERIVE-KEY THRU A310-EXIT.
044200*
044300* ITEM-LEVEL FLOOR FOR THE ATTRIBUTELESS/BASE-FORM LISTING.
044400* WK-ITEM-SUB IS LEFT POINTING AT THE MATCHING OR NEWLY-ADDED
044500* SLOT BY A620/A630 FOR A500/A600 TO REUSE BELOW.
044600 A400-POST-ITEM.
044700     PERFORM A620-FIND-ITEM THRU A620-EXIT.
044800     IF WK-ITEM-STATUS = REC-FOUND
044900         IF AU-PRICE < WK-IT-LBIN(WK-ITEM-SUB)
045000             MOVE AU-PRICE TO WK-IT-LBIN(WK-ITEM-SUB)
045100         END-IF
045200     ELSE
045300         PERFORM A630-ADD-ITEM THRU A630-EXIT
045400     END-IF.
045500*
045600* ONE PASS PER ATTRIBUTE ON THE INCOMING LISTING - A520 DOES
045700* THE COST MATH AND FLOOR-UPDATE FOR EACH.  A LISTING WITH
045800* NO ATTRIBUTES SKIPS STRAIGHT TO THE COMBO CHECK BELOW.
045900 A500-POST-ATTRS.
046000     IF AU-ATTR-COUNT = ZERO
046100         GO TO A600-POST-COMBO.
046200     PERFORM A520-ONE-ATTRIBUTE THRU A520-EXIT
046300         VARYING WK-ATTR-SUB FROM 1 BY 1
046400         UNTIL WK-ATTR-SUB > AU-ATTR-COUNT.
046500*
046600* COMBO FLOORS ONLY MATTER ABOVE WK-COMBO-THRESHOLD AND ONLY
046700* WHEN TWO OR MORE ATTRIBUTES ARE PRESENT TO COMBINE - A
046800* SINGLE ATTRIBUTE HAS NO COMBINATION TO PRICE.
046900 A600-POST-COMBO.
047000     IF AU-PRICE > WK-COMBO-THRESHOLD
047100             AND AU-ATTR-COUNT > 1
047200         PERFORM A610-BUILD-COMBO-KEY THRU A610-EXIT
047300         PERFORM A640-FIND-OR-SET-COMBO THRU A640-EXIT
047400     END-IF.
047500*
047600* CLOSES THE A300 LOOP RANGE BY READING THE NEXT RECORD.
047700 A900-READ-NEXT.
047800     PERFORM A200-READ-ACTIVE THRU A200-EXIT.
047900*
048000*-----------------------------------------------------------------
048100* END-OF-FILE PROCESSING
048200*-----------------------------------------------------------------
048300* DRIVES OUT THE WHOLE WK-ITEM-TABLE, ONE ITEMREC PER FILLED
048400* SLOT, IN TABLE ORDER - NOT SORTED, SINCE ACTV-BOOK IS A
048500* WORKING FILE FOR LBINSOLD'S MERGE, NOT AN OPERATOR REPORT.
048600 A700-WRITE-BOOK.
048700     PERFORM A710-WRITE-ONE-ITEM THRU A710-EXIT
048800         VARYING WK-ITEM-SUB FROM 1 BY 1
048900         UNTIL WK-ITEM-SUB > WK-ITEM-COUNT-CTL.
049000 A700-EXIT.
049100     EXIT.
049200*
049300* ONE ITEMREC FROM ONE WK-ITEM-TABLE SLOT.  WK-IT-TIMESTAMP
049400* AND THE PER-ATTRIBUTE WK-IT-ATTR-TS MOVE OUT AS ZERO -
049500* LBINACT NEVER STAMPS THEM, SEE THE ITEM-TABLE NOTE ABOVE.
049600 A710-WRITE-ONE-ITEM.
049700     MOVE SPACES               TO ITEM-ITEM.
049800     MOVE WK-IT-ITEM-ID(WK-ITEM-SUB)    TO IT-ITEM-ID.
049900     MOVE WK-IT-LBIN(WK-ITEM-SUB)       TO IT-LBIN.
050000     MOVE WK-IT-TIMESTAMP(WK-ITEM-SUB)  TO IT-TIMESTAMP.
050100     MOVE WK-IT-ATTR-COUNT(WK-ITEM-SUB) TO IT-ATTR-COUNT.
050200     MOVE WK-IT-COMBO-COUNT(WK-ITEM-SUB) TO IT-COMBO-COUNT.
050300     PERFORM A720-MOVE-ATTRS THRU A720-EXIT
050400         VARYING WK-ATTR-SUB FROM 1 BY 1
050500         UNTIL WK-ATTR-SUB > WK-IT-ATTR-COUNT(WK-ITEM-SUB).
050600     PERFORM A730-MOVE-COMBOS THRU A730-EXIT
050700         VARYING WK-COMBO-SUB FROM 1 BY 1
050800         UNTIL WK-COMBO-SUB > WK-IT-COMBO-COUNT(WK-ITEM-SUB).
050900     WRITE ITEM-ITEM.
051000     ADD 1 TO WK-WRITE-COUNT.
051100 A710-EXIT.
051200     EXIT.
051300*
051400* ONE OUTPUT ATTRIBUTE-LBIN SLOT FROM ONE TABLE ATTR ENTRY.
051500 A720-MOVE-ATTRS.
051600     MOVE WK-IT-ATTR-NAME(WK-ITEM-SUB WK-ATTR-SUB)
051700         TO IT-ATTR-NAME(WK-ATTR-SUB).
051800     MOVE WK-IT-ATTR-LBIN(WK-ITEM-SUB WK-ATTR-SUB)
051900         TO IT-ATTR-LBIN(WK-ATTR-SUB).
052000     MOVE WK-IT-ATTR-TS(WK-ITEM-SUB WK-ATTR-SUB)
052100         TO IT-ATTR-TS(WK-ATTR-SUB).
052200 A720-EXIT.
052300     EXIT.
052400*
052500* ONE OUTPUT COMBO-LBIN SLOT FROM ONE TABLE COMBO ENTRY.
052600 A730-MOVE-COMBOS.
052700     MOVE WK-IT-COMBO-KEY(WK-ITEM-SUB WK-COMBO-SUB)
052800         TO IT-COMBO-KEY(WK-COMBO-SUB).
052900     MOVE WK-IT-COMBO-LBIN(WK-ITEM-SUB WK-COMBO-SUB)
053000         TO IT-COMBO-LBIN(WK-COMBO-SUB).
053100 A730-EXIT.
053200     EXIT.
053300*
053400* FINAL COUNTS LINE AND CLEAN CLOSE.  WK-WRITE-COUNT IS NOT
053500* LOGGED SEPARATELY - IT ALWAYS EQUALS WK-ITEM-COUNT-CTL AT
053600* THIS POINT, SO THE COUNTS LINE SHOWS READ/SKIP/WRITE ONLY.
053700 A800-WRAP-UP.
053800     MOVE WK-READ-COUNT        TO WK-LOG-READ-ED.
053900     MOVE WK-SKIP-COUNT        TO WK-LOG-SKIP-ED.
054000     MOVE WK-WRITE-COUNT       TO WK-LOG-WRITE-ED.
054100     PERFORM Z400-LOG-COUNTS THRU Z400-EXIT.
054200     MOVE 'Ended'               TO WK-LOGMSG-TEXT.
054300     PERFORM Z100-LOG-LINE THRU Z100-EXIT.
054400     CLOSE ACTV-FEED ACTV-BOOK RUN-LOG.
054500 A800-EXIT.
054600     EXIT.
054700*
054800*-----------------------------------------------------------------
054900* SUBROUTINE PARAGRAPHS - PERFORMED DIRECTLY, NEVER BY THRU
055000* RANGE, SO NONE MAY SIT PHYSICALLY INSIDE THE A300/A900
055100* LOOP RANGE ABOVE.
055200*-----------------------------------------------------------------
055300* MOST LISTINGS KEY ON THE RAW ITEM ID AS-IS.  PET LISTINGS
055400* REKEY ON TIER+TYPE SO A GOLDEN DRAGON AND A LEGENDARY ONE
055500* NEVER SHARE AN ITEM-TABLE SLOT - SEE AUCTNREC FOR THE
055600* REDEFINES THAT MAKES WK-PET-KEY-FLAT POSSIBLE.
055700 A310-DERIVE-KEY.
055800     MOVE AU-RAW-ID TO WK-CURRENT-KEY.
055900     IF AU-RAW-ID-IS-PET
056000         MOVE AU-PET-TIER      TO WK-PET-KEY-TIER
056100         MOVE AU-PET-TYPE      TO WK-PET-KEY-TYPE
056200         MOVE WK-PET-KEY-FLAT  TO WK-CURRENT-KEY
056300     END-IF.
056400 A310-EXIT.
056500     EXIT.
056600*
056700* SINGLE-ATTRIBUTE COST = PRICE / 2 ** (TIER - 1), ROUNDED.
056800 A510-ATTR-COST-CALC.
056900     COMPUTE WK-ATTR-DIVISOR =
057000         2 ** (AU-ATTR-TIER(WK-ATTR-SUB) - 1).
057100     COMPUTE WK-ATTR-COST ROUNDED =
057200         AU-PRICE / WK-ATTR-DIVISOR.
057300 A510-EXIT.
057400     EXIT.
057500*
057600* COST, THEN FIND-OR-ADD THE ATTR SLOT AND KEEP THE LOWER
057700* COST IF IT WAS ALREADY THERE.  A FULL 10-SLOT TABLE SILENTLY
057800* DROPS ANY FURTHER NEW ATTRIBUTE NAME - SEE KNOWN LIMITATIONS
057900* BELOW.
058000 A520-ONE-ATTRIBUTE.
058100     PERFORM A510-ATTR-COST-CALC THRU A510-EXIT.
058200     PERFORM A530-FIND-ATTR THRU A530-EXIT.
058300     IF WK-ATTR-FOUND
058400         IF WK-ATTR-COST < WK-IT-ATTR-LBIN(WK-ITEM-SUB
058500                                           WK-COMBO-SUB)
058600             MOVE WK-ATTR-COST TO
058700                 WK-IT-ATTR-LBIN(WK-ITEM-SUB WK-COMBO-SUB)
058800         END-IF
058900     ELSE
059000         IF WK-IT-ATTR-COUNT(WK-ITEM-SUB) < 10
059100             PERFORM A540-ADD-ATTR THRU A540-EXIT
059200         END-IF
059300     END-IF.
059400 A520-EXIT.
059500     EXIT.
059600*
059700* WK-COMBO-SUB IS REUSED HERE AS THE ATTR SLOT SUBSCRIPT OF
059800* THE FOUND/ADDED ENTRY - IT IS FREE BETWEEN A600 PASSES.
059900 A530-FIND-ATTR.
060000     MOVE 'N' TO WK-ATTR-FOUND-SW.
060100     MOVE ZERO TO WK-COMBO-SUB.
060200     PERFORM A531-TEST-ATTR-SLOT THRU A531-EXIT
060300         VARYING WK-COMBO-SUB FROM 1 BY 1
060400         UNTIL WK-COMBO-SUB > WK-IT-ATTR-COUNT(WK-ITEM-SUB)
060500            OR WK-ATTR-FOUND.
060600 A530-EXIT.
060700     EXIT.
060800*
060900* ONE SLOT COMPARE - NAME MATCH ONLY, COST IS UPDATED BY THE
061000* CALLER ONCE THE SLOT IS KNOWN.
061100 A531-TEST-ATTR-SLOT.
061200     IF WK-IT-ATTR-NAME(WK-ITEM-SUB WK-COMBO-SUB)
061300             = AU-ATTR-NAME(WK-ATTR-SUB)
061400         MOVE 'Y' TO WK-ATTR-FOUND-SW
061500     END-IF.
061600 A531-EXIT.
061700     EXIT.
061800*
061900* APPENDS A NEW ATTR SLOT - CALLER HAS ALREADY CHECKED THE
062000* 10-SLOT CEILING, SO NO BOUNDS TEST IS REPEATED HERE.
062100 A540-ADD-ATTR.
062200     ADD 1 TO WK-IT-ATTR-COUNT(WK-ITEM-SUB).
062300     MOVE WK-IT-ATTR-COUNT(WK-ITEM-SUB) TO WK-COMBO-SUB.
062400     MOVE AU-ATTR-NAME(WK-ATTR-SUB) TO
062500         WK-IT-ATTR-NAME(WK-ITEM-SUB WK-COMBO-SUB).
062600     MOVE WK-ATTR-COST TO
062700         WK-IT-ATTR-LBIN(WK-ITEM-SUB WK-COMBO-SUB).
062800 A540-EXIT.
062900     EXIT.
063000*
063100* COMBO KEY = ATTRIBUTE NAMES JOINED BY ONE SPACE.  THE
063200* FEED ALREADY DELIVERS AU-ATTR IN ASCENDING NAME ORDER, SO
063300* NO SORT STEP IS NEEDED HERE - SEE AUCTNREC HEADER NOTE.
063400 A610-BUILD-COMBO-KEY.
063500     MOVE SPACES TO WK-COMBO-KEY.
063600     MOVE 1 TO WK-COMBO-PTR.
063700     PERFORM A611-APPEND-NAME THRU A611-EXIT
063800         VARYING WK-ATTR-SUB FROM 1 BY 1
063900         UNTIL WK-ATTR-SUB > AU-ATTR-COUNT.
064000 A610-EXIT.
064100     EXIT.
064200*
064300* WK-COMBO-PTR TRACKS THE NEXT FREE BYTE IN WK-COMBO-KEY -
064400* CLASSIC STRING-WITH-POINTER NAME-JOIN IDIOM.
064500 A611-APPEND-NAME.
064600     IF WK-ATTR-SUB > 1
064700         STRING ' ' DELIMITED BY SIZE
064800             INTO WK-COMBO-KEY
064900             WITH POINTER WK-COMBO-PTR
065000     END-IF.
065100     STRING AU-ATTR-NAME(WK-ATTR-SUB) DELIMITED BY SPACE
065200         INTO WK-COMBO-KEY
065300         WITH POINTER WK-COMBO-PTR.
065400 A611-EXIT.
065500     EXIT.
065600*
065700 A640-FIND-OR-SET-COMBO.
065800     MOVE 'N' TO WK-COMBO-FOUND-SW.
065900     PERFORM A641-TEST-COMBO-SLOT THRU A641-EXIT
066000         VARYING WK-COMBO-SUB FROM 1 BY 1
066100         UNTIL WK-COMBO-SUB > WK-IT-COMBO-COUNT(WK-ITEM-SUB)
066200            OR WK-COMBO-FOUND.
066300     IF NOT WK-COMBO-FOUND
066400             AND WK-IT-COMBO-COUNT(WK-ITEM-SUB) < 5
066500         ADD 1 TO WK-IT-COMBO-COUNT(WK-ITEM-SUB)
066600         MOVE WK-IT-COMBO-COUNT(WK-ITEM-SUB) TO WK-COMBO-SUB
066700         MOVE WK-COMBO-KEY TO
066800             WK-IT-COMBO-KEY(WK-ITEM-SUB WK-COMBO-SUB)
066900         MOVE AU-PRICE TO
067000             WK-IT-COMBO-LBIN(WK-ITEM-SUB WK-COMBO-SUB)
067100     END-IF.
067200 A640-EXIT.
067300     EXIT.
067400*
067500* ONE COMBO SLOT COMPARE - KEY MATCH, THEN KEEP-LOWER ON A
067600* SECOND SIGHTING OF THE SAME ATTRIBUTE SET.
067700 A641-TEST-COMBO-SLOT.
067800     IF WK-IT-COMBO-KEY(WK-ITEM-SUB WK-COMBO-SUB)
067900             = WK-COMBO-KEY
068000         MOVE 'Y' TO WK-COMBO-FOUND-SW
068100         IF AU-PRICE < WK-IT-COMBO-LBIN(WK-ITEM-SUB
068200                                        WK-COMBO-SUB)
068300             MOVE AU-PRICE TO
068400                 WK-IT-COMBO-LBIN(WK-ITEM-SUB WK-COMBO-SUB)
068500         END-IF
068600     END-IF.
068700 A641-EXIT.
068800     EXIT.
068900*
069000* LINEAR SEARCH OF THE ITEM TABLE BY KEY.  ON A MISS THE
069100* SEARCH LEAVES WK-ITEM-SUB ONE PAST THE LAST FILLED SLOT -
069200* THE SUBTRACT BELOW BACKS IT UP SO A630 CAN ADD AT THAT
069300* EXACT SPOT WITHOUT RECOMPUTING IT.
069400 A620-FIND-ITEM.
069500     MOVE REC-NOT-FOUND TO WK-ITEM-STATUS.
069600     PERFORM A621-TEST-ITEM-SLOT THRU A621-EXIT
069700         VARYING WK-ITEM-SUB FROM 1 BY 1
069800         UNTIL WK-ITEM-SUB > WK-ITEM-COUNT-CTL
069900            OR WK-ITEM-STATUS = REC-FOUND.
070000     IF WK-ITEM-STATUS = REC-NOT-FOUND
070100         SUBTRACT 1 FROM WK-ITEM-SUB
070200     END-IF.
070300 A620-EXIT.
070400     EXIT.
070500*
070600* ONE SLOT COMPARE AGAINST THE DERIVED KEY FROM A310.
070700 A621-TEST-ITEM-SLOT.
070800     IF WK-IT-ITEM-ID(WK-ITEM-SUB) = WK-CURRENT-KEY
070900         MOVE REC-FOUND TO WK-ITEM-STATUS
071000     END-IF.
071100 A621-EXIT.
071200     EXIT.
071300*
071400* NEW ITEM SLOT - ATTR/COMBO COUNTS START AT ZERO AND GROW AS
071500* A500/A600 POST AGAINST THIS SAME LISTING AND ANY LATER ONE
071600* THAT HASHES TO THE SAME KEY.
071700 A630-ADD-ITEM.
071800     ADD 1 TO WK-ITEM-COUNT-CTL.
071900     MOVE WK-ITEM-COUNT-CTL TO WK-ITEM-SUB.
072000     MOVE WK-CURRENT-KEY TO WK-IT-ITEM-ID(WK-ITEM-SUB).
072100     MOVE AU-PRICE       TO WK-IT-LBIN(WK-ITEM-SUB).
072200     MOVE ZERO           TO WK-IT-TIMESTAMP(WK-ITEM-SUB).
072300     MOVE ZERO           TO WK-IT-ATTR-COUNT(WK-ITEM-SUB).
072400     MOVE ZERO           TO WK-IT-COMBO-COUNT(WK-ITEM-SUB).
072500 A630-EXIT.
072600     EXIT.
072700*
072800*-----------------------------------------------------------------
072900* RUN-LOG WRITERS - MIRRORS THE STOCKAPP DO-USERLOG STYLE.
073000*-----------------------------------------------------------------
073100* PLAIN STARTED/ENDED LINE - WHICHEVER TEXT A100 OR A800
073200* LEFT IN WK-LOGMSG-TEXT.
073300 Z100-LOG-LINE.
073400     MOVE WK-LOGMSG TO LOG-LINE.
073500     WRITE LOG-LINE.
073600 Z100-EXIT.
073700     EXIT.
073800*
073900* FILE-STATUS ERROR LINE - ONLY A200 RAISES THIS, ON A BAD
074000* READ FROM ACTV-FEED.  THE RUN DOES NOT ABEND ON A READ
074100* ERROR - IT TREATS THE BAD READ AS END OF FILE AND CARRIES
074200* ON TO WRITE WHATEVER WAS BUILT SO FAR.
074300 Z200-LOG-ERROR.
074400     MOVE WK-LOGMSG-ERR TO LOG-LINE.
074500     WRITE LOG-LINE.
074600 Z200-EXIT.
074700     EXIT.
074800*
074900* PROGRESS NOTICE EVERY WK-PAGE-SIZE RECORDS READ - LETS THE
075000* OPERATOR SEE THE RUN IS STILL MOVING ON A LONG FEED FILE.
075100 Z300-LOG-PAGE.
075200     MOVE WK-LOGMSG-PAGE TO LOG-LINE.
075300     WRITE LOG-LINE.
075400 Z300-EXIT.
075500     EXIT.
075600*
075700* END-OF-RUN COUNTS LINE - READ/SKIP/WRITE, WRITTEN ONCE BY
075800* A800 JUST BEFORE THE FINAL ENDED LINE.
075900 Z400-LOG-COUNTS.
076000     MOVE WK-LOGMSG-COUNTS TO LOG-LINE.
076100     WRITE LOG-LINE.
076200 Z400-EXIT.
076300     EXIT.
076400*
076500*-----------------------------------------------------------------
076600* K N O W N   L I M I T A T I O N S
076700*-----------------------------------------------------------------
076800* - AN 11TH DISTINCT ATTRIBUTE NAME ON ONE ITEM KEY IS
076900*   SILENTLY DROPPED BY A520/A540 - WK-IT-ATTR OCCURS 10.
077000*   NO LISTING HAS EVER CARRIED THAT MANY IN PRODUCTION.
077100* - A 6TH DISTINCT ATTRIBUTE COMBINATION ON ONE ITEM KEY IS
077200*   SILENTLY DROPPED BY A640 - WK-IT-COMBO OCCURS 5.  RAISED
077300*   FROM 3 PER AH-0600/AH-0601 ONCE A FOURTH AND FIFTH
077400*   REFORGE TIER SHIPPED.
077500* - WK-COMBO-THRESHOLD AND WK-MAX-ITEMS ARE RUN-WIDE
077600*   CONSTANTS, NOT PER-CATEGORY VALUES - A CATEGORY WITH AN
077700*   UNUSUALLY LOW FLOOR PRICE GETS NO SPECIAL TREATMENT.
077800*-----------------------------------------------------------------
077900*
078000*-----------------------------------------------------------------
078100* O P E R A T O R   R E C O V E R Y   N O T E S
078200*-----------------------------------------------------------------
078300* IF THE RUN ABENDS MID-FEED, ACTV-BOOK IS INCOMPLETE AND
078400* MUST NOT BE FED TO LBINSOLD - RERUN LBINACT FROM THE SAME
078500* ACTV-FEED COPY BEFORE THE DOWNSTREAM MERGE STEP RUNS.
078600* THERE IS NO CHECKPOINT/RESTART LOGIC - THE WHOLE FEED IS
078700* REREAD FROM RECORD ONE ON ANY RERUN, WHICH IS CHEAP SINCE
078800* THE FEED IS A SINGLE DAILY SNAPSHOT, NOT A GROWING LOG.
078900* A NON-ZERO WK-ACTV-STATUS ON OPEN MEANS THE UPSTREAM JOB
079000* THAT STAGES THE FEED HAS NOT YET COMPLETED OR NAMED THE
079100* DATASET WRONG - CHECK THE SCHEDULE BEFORE RERUNNING.
079200* WK-READ-COUNT SHOULD RECONCILE TO THE UPSTREAM JOB'S OWN
079300* ROW COUNT FOR THE SNAPSHOT - A MISMATCH MEANS THE FEED WAS
079400* TRUNCATED IN TRANSIT, NOT A BUG IN THIS PROGRAM.
079500*-----------------------------------------------------------------
