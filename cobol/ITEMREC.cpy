000100*-----------------------------------------------------------------
000200* ITEMREC
000300* Persistent LBIN price-book record - one entry per canonical
000400* item key.  Carries the lowest confirmed whole-item price,
000500* per-attribute floor prices and per-combination floor
000600* prices.  Read/written by LBINACT (active book) and by
000700* LBINSOLD (sold book, read-in and write-back).
000800*
000900* 03/18/1988 RPW  ORIGINAL LAYOUT
001000* 01/05/1991 DLK  ADDED IT-COMBO TABLE FOR ATTR-COMBO FLOORS
001100*                 (AH-0114 - KUUDRA ARMOR PRICING)
001200* 06/14/1994 TJM  WIDENED IT-ITEM-ID TO X(40)  (AH-0234)
001300*-----------------------------------------------------------------
001400 03  IT-ITEM-ID                PIC X(40).
001500 03  IT-LBIN                   PIC 9(12)V99 COMP-3.
001600 03  IT-TIMESTAMP              PIC 9(12).
001700 03  IT-ATTR-COUNT             PIC 9(02).
001800 03  IT-ATTR OCCURS 10 TIMES.
001900     05  IT-ATTR-NAME          PIC X(24).
002000     05  IT-ATTR-LBIN          PIC 9(12)V99 COMP-3.
002100     05  IT-ATTR-TS            PIC 9(12).
002200 03  IT-COMBO-COUNT            PIC 9(02).
002300 03  IT-COMBO OCCURS 5 TIMES.
002400     05  IT-COMBO-KEY          PIC X(50).
002500     05  IT-COMBO-LBIN         PIC 9(12)V99 COMP-3.
002600 03  FILLER                    PIC X(10).
