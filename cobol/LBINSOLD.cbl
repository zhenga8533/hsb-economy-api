000100*-----------------------------------------------------------------
000200* (c) 1988 BAZAAR SYSTEMS GROUP.  ALL RIGHTS RESERVED.
000300* THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF BAZAAR
000400* SYSTEMS GROUP.  THE COPYRIGHT NOTICE ABOVE DOES NOT
000500* EVIDENCE ANY ACTUAL OR INTENDED PUBLICATION OF SUCH
000600* SOURCE CODE.
000700*
000800* #ident  "@(#) batch/lbin/LBINSOLD.cbl  $Revision: 1.14 $"
000900*-----------------------------------------------------------------
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.              LBINSOLD.
001200 AUTHOR.                  R P WIEDMANN.
001300 INSTALLATION.            BAZAAR SYSTEMS GROUP - AH DESK.
001400 DATE-WRITTEN.            09/14/1988.
001500 DATE-COMPILED.
001600 SECURITY.                UNCLASSIFIED - INTERNAL USE ONLY.
001700*-----------------------------------------------------------------
001800* C H A N G E   L O G
001900*-----------------------------------------------------------------
002000* DATE       BY   REQUEST   DESCRIPTION
002100* ---------- ---- --------- -----------------------------
002200* 09/14/1988 RPW  AH-0032   ORIGINAL PROGRAM - LOADS THE
002300*                           PRICE BOOK, FOLDS IN THE SOLD
002400*                           FEED, WRITES THE UPDATED BOOK
002500*                           AND THE PUBLICATION EXTRACT.
002600* 02/10/1989 RPW  AH-0059   ADDED 5-PERCENT PROXIMITY RULE
002700*                           FOR TIMESTAMP REFRESH ON NEAR-
002800*                           FLOOR SALES.
002900* 01/05/1991 DLK  AH-0114   ADDED RUNE KEY DERIVATION AND
003000*                           ATTR-COMBINATION FLOOR FOR
003100*                           KUUDRA ARMOR PIECES.
003200* 03/22/1991 DLK  AH-0118   ADDED KUUDRA ARMOR-CATEGORY
003300*                           ROLL-UP POSTING (KUUDRA_xxxxx
003400*                           SYNTHETIC ITEMS) PER AH DESK
003500*                           PRICING REQUEST.
003600* 11/30/1992 DLK  AH-0166   PAGE-PROGRESS MESSAGES / RUN-
003700*                           LOG STANDARDIZED TO MATCH
003800*                           LBINACT.
003900* 06/14/1994 TJM  AH-0234   WIDENED ITEM-ID, RAISED ITEM
004000*                           TABLE TO 3000 FOR PEAK SEASON.
004100* 04/02/1996 TJM  AH-0289   PET/RUNE KEY DERIVATION MOVED
004200*                           OUT OF MAIN LINE.
004300* 08/19/1997 TJM  AH-0312   ADDED ACTIVE/SOLD MERGE STEP -
004400*                           BACKFILLS ACTIVE-ONLY ITEMS
004500*                           INTO THE SOLD BOOK.
004600* 09/19/1998 CAH  AH-0340   Y2K REMEDIATION - TIMESTAMP AND
004700*                           AGING ARITHMETIC VERIFIED
004800*                           CENTURY-NEUTRAL (EPOCH SECONDS,
004900*                           NOT 2-DIGIT YEAR).  NO CHANGE.
005000* 03/03/1999 CAH  AH-0340   Y2K SIGN-OFF - RETEST OF FULL
005100*                           BATCH STREAM CLEAN.
005200* 08/14/2001 BNF  AH-0403   ADDED PBOOKIN/PBOOKOUT/PUBXTRCT
005300*                           DIAGNOSTIC DUMP VIEWS FOR BAD-
005400*                           RECORD TRACEBACKS.
005500* 02/27/2004 BNF  AH-0456   WIDENED AU-RAW-ID/ITEM-ID TO
005600*                           X(32)/X(40) TO MATCH ITEMREC.
005700* 10/11/2008 KPS  AH-0522   AGING-HORIZON AND DRIFT-
005800*                           INCREMENT CONSTANTS MOVED OUT
005900*                           OF MAIN LINE INTO WK-AREA.
006000* 05/06/2013 KPS  AH-0589   CONVERTED PRICE FIELDS TO COMP-3
006100*                           PER NEW LBIN MONEY STANDARD.
006200* 11/18/2016 KPS  AH-0601   RAISED WK-MAX-COMBO-SUB FROM 3 TO
006300*                           5 AFTER THE GEAR EXPANSION ADDED
006400*                           A FOURTH AND FIFTH REFORGE TIER -
006500*                           SEE B710 CEILING CHECK.
006600* 09/05/2021 MQR  AH-0648   SOLD-FEED TIMESTAMP FIELD MOVED
006700*                           FROM A 6-DIGIT PACKED CLOCK TO A
006800*                           12-DIGIT EPOCH-SECONDS FIELD TO
006900*                           SURVIVE THE PLATFORM'S CLOCK
007000*                           ROLLOVER - WK-RUN-TIMESTAMP AND
007100*                           WK-IT-TIMESTAMP WIDENED TO MATCH.
007200*-----------------------------------------------------------------
007300* P R O G R A M   O V E R V I E W
007400*-----------------------------------------------------------------
007500* LBINSOLD IS THE SOLD-SIDE COMPANION TO LBINACT.  IT LOADS
007600* THE STANDING PRICE BOOK (PRICE-BOOK-IN), AGES AND DRIFTS ANY
007700* FLOOR THAT HAS SAT UNTOUCHED PAST WK-STALE-SECONDS, THEN
007800* FOLDS THE SOLD FEED (SOLD-FEED) IN ONE RECORD AT A TIME -
007900* EACH COMPLETED BUY-IT-NOW SALE CAN LOWER AN ITEM'S FLOOR OR
008000* ESTABLISH ONE FOR THE FIRST TIME.  ATTRIBUTE AND ATTRIBUTE-
008100* COMBINATION FLOORS ARE TRACKED THE SAME WAY, ONE LEVEL
008200* DEEPER IN THE TABLE.  KUUDRA ARMOR PIECES ADDITIONALLY ROLL
008300* UP INTO A SYNTHETIC PER-SLOT ITEM SO THE AH DESK CAN PRICE
008400* AN ENCHANTED PIECE AGAINST THE CHEAPEST QUALIFYING BASE,
008500* REGARDLESS OF FAMILY.  AT END OF FEED, ANY ITEM STILL ACTIVE
008600* IN LBINACT'S BOOK BUT NEVER SOLD THIS RUN IS BACKFILLED SO
008700* THE PUBLISHED BOOK NEVER DROPS A LISTING JUST BECAUSE IT
008800* DID NOT TRADE TODAY.  THE UPDATED BOOK (PRICE-BOOK-OUT) AND
008900* A TIMESTAMP-STRIPPED MARKETPLACE EXTRACT (PUBLICATION-OUT)
009000* ARE BOTH WRITTEN IN THE SAME FINAL PASS OVER THE TABLE.
009100*-----------------------------------------------------------------
009200 ENVIRONMENT DIVISION.
009300 CONFIGURATION SECTION.
009400 SOURCE-COMPUTER.         USL-486.
009500 OBJECT-COMPUTER.         USL-486.
009600 SPECIAL-NAMES.
009700     C01 IS TOP-OF-FORM
009800     CLASS DIGITS-VALID IS '0' THRU '9'
009900     UPSI-0 ON STATUS IS LBIN-DEBUG-ON
010000            OFF STATUS IS LBIN-DEBUG-OFF.
010100 INPUT-OUTPUT SECTION.
010200 FILE-CONTROL.
010300     SELECT SOLD-FEED ASSIGN TO SOLDFD
010400         ORGANIZATION IS SEQUENTIAL
010500         FILE STATUS IS WK-SOLD-STATUS.
010600     SELECT PRICE-BOOK-IN ASSIGN TO PBOOKIN
010700         ORGANIZATION IS SEQUENTIAL
010800         FILE STATUS IS WK-PBKIN-STATUS.
010900     SELECT ACTIVE-BOOK-IN ASSIGN TO ACTVBK
011000         ORGANIZATION IS SEQUENTIAL
011100         FILE STATUS IS WK-ACTVBK-STATUS.
011200     SELECT PRICE-BOOK-OUT ASSIGN TO PBOOKOUT
011300         ORGANIZATION IS SEQUENTIAL
011400         FILE STATUS IS WK-PBKOUT-STATUS.
011500     SELECT PUBLICATION-OUT ASSIGN TO PUBXTRCT
011600         ORGANIZATION IS SEQUENTIAL
011700         FILE STATUS IS WK-PUBX-STATUS.
011800     SELECT RUN-LOG ASSIGN TO RUNLOG
011900         ORGANIZATION IS LINE SEQUENTIAL
012000         FILE STATUS IS WK-LOG-STATUS.
012100 DATA DIVISION.
012200*-----------------------------------------------------------------
012300* F I E L D   P R E F I X   G L O S S A R Y
012400*-----------------------------------------------------------------
012500* AU-    AUCTNREC FIELDS - ONE RECORD PER COMPLETED SALE
012600* IT-    ITEMREC/PUBLREC FIELDS, PLAIN PREFIX
012700* PBI-   ITEMREC COPY ON THE PRICE-BOOK-IN SIDE
012800* PBO-   ITEMREC COPY ON THE PRICE-BOOK-OUT SIDE
012900* ACB-   ITEMREC COPY ON THE ACTIVE-BOOK-IN SIDE
013000* WK-    THIS PROGRAM'S OWN WORKING-STORAGE
013100* SEE ITEMREC'S OWN HEADER COMMENTARY FOR WHY ONE COPYBOOK
013200* SERVES THREE DIFFERENT FDS UNDER THREE DIFFERENT PREFIXES.
013300*-----------------------------------------------------------------
013400* B U S I N E S S   T E R M   G L O S S A R Y
013500*-----------------------------------------------------------------
013600* LBIN     LOWEST BUY-IT-NOW PRICE - THE FLOOR THIS WHOLE
013700*          PROGRAM MAINTAINS, AT THE ITEM, ATTRIBUTE, AND
013800*          COMBINATION LEVEL.
013900* SLOT     THE ARMOR POSITION A PIECE OCCUPIES - HELMET,
014000*          CHESTPLATE, LEGGINGS, OR BOOTS.
014100* FAMILY   THE BOSS/DUNGEON THAT DROPS A GIVEN ARMOR LINE -
014200*          CRIMSON, TERROR, HOLLOW, AURORA, OR FERVOR.
014300* KUUDRA PIECE   AN ARMOR RECORD WHOSE KEY MATCHES BOTH A
014400*          KNOWN SLOT SUFFIX AND A KNOWN FAMILY PREFIX -
014500*          SEE B420.  ELIGIBLE FOR SYNTHETIC ROLL-UP.
014600* ATTRIBUTE   AN ENCHANTMENT OR REFORGE CARRIED ON THE SALE
014700*          RECORD, EACH WITH ITS OWN NAME AND TIER.
014800* COMBINATION (COMBO)   A DISTINCT SET OF TWO OR MORE
014900*          ATTRIBUTE NAMES SEEN TOGETHER ON ONE SALE -
015000*          TRACKED SEPARATELY FROM EITHER ATTRIBUTE ALONE.
015100* TIER     THE ENCHANTMENT/REFORGE LEVEL ON ONE ATTRIBUTE -
015200*          DRIVES THE COST-SHARE DIVISOR IN B410.
015300* PET/RUNE   TWO ITEM CLASSES WHOSE RAW ID ALONE IS NOT A
015400*          UNIQUE KEY - SEE B310/B330.
015500*-----------------------------------------------------------------
015600 FILE SECTION.
015700* RECENTLY-SOLD BUY-IT-NOW FEED - ONE AUCTION-RECORD PER
015800* COMPLETED SALE.
015900 FD  SOLD-FEED
016000     RECORD CONTAINS 378 CHARACTERS
016100     LABEL RECORDS ARE STANDARD.
016200 01  AUCTN-ITEM.
016300*     KEY FIELDS THIS PROGRAM TOUCHES - SEE AUCTNREC ITSELF
016400*     FOR THE FULL LAYOUT:  AU-RAW-ID, AU-BIN-FLAG, AU-PRICE,
016500*     AU-TIMESTAMP, AU-ATTR-COUNT/AU-ATTR, AND THE PET/RUNE
016600*     INDICATOR 88-LEVELS TESTED BY B310.
016700     COPY AUCTNREC.
016800* DIAGNOSTIC FLAT VIEW - SEE AH-0403.
016900 01  AUCTN-ITEM-X REDEFINES AUCTN-ITEM.
017000     05  AUCTN-ITEM-X-BYTES    PIC X(378).
017100*
017200* PERSISTENT SOLD-SIDE PRICE BOOK, INPUT SIDE - PRIOR RUN'S
017300* PBOOKOUT.  MAY BE ABSENT/EMPTY ON A COLD START - SEE
017400* B100-LOAD-BOOK.  FIELDS CARRY THE PBI- PREFIX SO THEY DO
017500* NOT COLLIDE WITH THE OUTPUT-SIDE COPY OF THE SAME LAYOUT.
017600 FD  PRICE-BOOK-IN
017700     RECORD CONTAINS 804 CHARACTERS
017800     LABEL RECORDS ARE STANDARD.
017900 01  PBOOKIN-ITEM.
018000*     PBI-ITEM-ID/PBI-LBIN/PBI-TIMESTAMP PLUS THE ATTR/COMBO
018100*     SUB-TABLES - MOVED INTO WK-ITEM-TABLE BY B130-B141.
018200     COPY ITEMREC REPLACING ==IT-== BY ==PBI-==.
018300 01  PBOOKIN-ITEM-X REDEFINES PBOOKIN-ITEM.
018400     05  PBOOKIN-ITEM-X-BYTES  PIC X(804).
018500*
018600* ACTIVE-SIDE BOOK WRITTEN BY LBINACT - MERGE SOURCE FOR
018700* AH-0312.  FIELDS CARRY THE ACB- PREFIX.
018800 FD  ACTIVE-BOOK-IN
018900     RECORD CONTAINS 804 CHARACTERS
019000     LABEL RECORDS ARE STANDARD.
019100 01  ACTBOOK-ITEM.
019200*     ACB-ITEM-ID/ACB-LBIN PLUS ITS OWN ATTR/COMBO SUB-TABLES -
019300*     CONSUMED ONLY BY THE B850 BACKFILL MERGE CLUSTER.
019400     COPY ITEMREC REPLACING ==IT-== BY ==ACB-==.
019500*
019600* UPDATED PRICE BOOK - OUTPUT OF THIS RUN, CONSUMED AS NEXT
019700* RUN'S PRICE-BOOK-IN.  FIELDS CARRY THE PBO- PREFIX.
019800 FD  PRICE-BOOK-OUT
019900     RECORD CONTAINS 804 CHARACTERS
020000     LABEL RECORDS ARE STANDARD.
020100 01  PBOOKOUT-ITEM.
020200*     PBO-ITEM-ID/PBO-LBIN/PBO-TIMESTAMP - FILLED BY B810 FROM
020300*     THE FINAL WK-ITEM-TABLE ENTRY, ONE RECORD PER ITEM.
020400     COPY ITEMREC REPLACING ==IT-== BY ==PBO-==.
020500 01  PBOOKOUT-ITEM-X REDEFINES PBOOKOUT-ITEM.
020600     05  PBOOKOUT-ITEM-X-BYTES PIC X(804).
020700*
020800* PUBLICATION EXTRACT - TIMESTAMP-STRIPPED COPY OF THE BOOK
020900* FOR THE MARKETPLACE FRONT END.  NO OTHER FD IN THIS
021000* PROGRAM COPIES PUBLREC, SO ITS FIELDS KEEP THE PLAIN IT-
021100* PREFIX.
021200 FD  PUBLICATION-OUT
021300     RECORD CONTAINS 672 CHARACTERS
021400     LABEL RECORDS ARE STANDARD.
021500 01  PUBL-ITEM.
021600*     IT-ITEM-ID/IT-LBIN PLUS ATTR/COMBO NAME-AND-LBIN PAIRS,
021700*     NO TIMESTAMPS - FILLED BY B900-PUBLISH-ITEM.
021800     COPY PUBLREC.
021900 01  PUBL-ITEM-X REDEFINES PUBL-ITEM.
022000     05  PUBL-ITEM-X-BYTES     PIC X(672).
022100*
022200* OPERATOR-VISIBLE PROGRESS/ERROR LOG - LINE SEQUENTIAL SO IT
022300* CAN BE BROWSED WITH ANY TEXT UTILITY WITHOUT A COPYBOOK.
022400 FD  RUN-LOG
022500     RECORD CONTAINS 80 CHARACTERS
022600     LABEL RECORDS ARE OMITTED.
022700 01  LOG-LINE                  PIC X(80).
022800 WORKING-STORAGE SECTION.
022900*-----------------------------------------------------------------
023000* W O R K I N G - S T O R A G E   M A P
023100*-----------------------------------------------------------------
023200* WK-PROGRAM-CONSTANTS   RUN-WIDE LIMITS AND RATES
023300* WK-PARM-CARD           RUN-TIMESTAMP FROM SYSIN
023400* WK-FILE-STATUS-AREA    FILE STATUS BYTES, ALL SIX FILES
023500* WK-SWITCHES            EOF AND FOUND/NOT-FOUND 88-LEVELS
023600* WK-COUNTERS            READ/SKIP/WRITE/MERGE/AGE TALLIES
023700* WK-CURRENT-KEY/-SEARCH-/-KUUDRA-KEY   CANONICAL KEY WORK
023800* WK-SLOT-SUFFIX-*/WK-FAMILY-PREFIX-*   KUUDRA LOOKUP TABLES
023900* WK-PROXIMITY-WORK      5-PERCENT RULE SCRATCH - AH-0059
024000* WK-ATTR-WORK/WK-COMBO-WORK   ATTRIBUTE/COMBO SUBSCRIPTS
024100* WK-ITEM-TABLE           THE IN-MEMORY PRICE BOOK ITSELF
024200* WK-PRINT-LINE/WK-LOGMSG*   RUN-LOG MESSAGE LAYOUTS
024300*-----------------------------------------------------------------
024400*
024500* FIND/ADD RETURN CODES FOR B620-FIND-ITEM - SAME 77-LEVEL
024600* FOUND/NOT-FOUND IDIOM AS THE OLD STOCKAPP QUOTE LOOKUPS.
024700 77  REC-FOUND                PIC S9(04) COMP VALUE 1.
024800 77  REC-NOT-FOUND            PIC S9(04) COMP VALUE 2.
024900 77  WK-ITEM-STATUS            PIC S9(04) COMP.
025000*
025100*-----------------------------------------------------------------
025200* RUN CONSTANTS - AGING/DRIFT VALUES MOVED HERE PER AH-0522
025300*-----------------------------------------------------------------
025400 01  WK-PROGRAM-CONSTANTS.
025500*     RECORDS PER PAGE-BREAK LOG LINE - SEE B200/Z300.
025600     05  WK-PAGE-SIZE          PIC S9(04) COMP VALUE 500.
025700*     SIZE OF THE WK-ITEM-TABLE OCCURS CLAUSE BELOW - KEPT AS
025800*     A CONSTANT HERE SO A FUTURE BUMP TOUCHES ONE LINE.
025900     05  WK-MAX-ITEMS          PIC S9(08) COMP VALUE 3000.
026000*     7 DAYS IN SECONDS - AGING HORIZON PER AH-0522.
026100     05  WK-STALE-SECONDS      PIC S9(09) COMP VALUE 604800.
026200*     ITEMS AT OR ABOVE THIS FLOOR NEVER AGE OUT - A DELIBERATE
026300*     CEILING HIGH ENOUGH THAT NO REAL LBIN CROSSES IT.
026400     05  WK-AGE-EXEMPT-LBIN    PIC 9(12)V99 COMP-3
026500                               VALUE 100000000.00.
026600*     AMOUNT A SURVIVING STALE FLOOR IS NUDGED UP BY - AH-0522.
026700     05  WK-DRIFT-INCREMENT    PIC 9(12)V99 COMP-3
026800                               VALUE 1000.00.
026900*     5-PERCENT PROXIMITY RATE - SEE B370 - AH-0059.
027000     05  WK-PCT-RATE           PIC V99 COMP-3 VALUE 0.05.
027100     05  FILLER                PIC X(04).
027200*
027300* RUN-TIMESTAMP IS SUPPLIED ON THE LEADING PARAMETER CARD BY
027400* THE JOB SCHEDULER (AH-0032) - THIS PROGRAM DOES NOT DERIVE
027500* WALL-CLOCK EPOCH TIME ITSELF.
027600 01  WK-PARM-CARD.
027700*     EPOCH SECONDS AS OF THIS RUN - SAME VALUE STAMPED ACROSS
027800*     EVERY ITEM/ATTRIBUTE TOUCHED THIS RUN.
027900     05  WK-RUN-TIMESTAMP      PIC 9(12).
028000     05  FILLER                PIC X(68).
028100*
028200*-----------------------------------------------------------------
028300* FILE STATUS / DIAGNOSTIC AREA - SEE AH-0403
028400*-----------------------------------------------------------------
028500* QUICK REFERENCE FOR THE FIRST BYTE OF EACH STATUS PAIR -
028600* THE OPERATOR CONSOLE SHOWS THIS VALUE ON ANY Z300-LOG-ERROR
028700* LINE.  '0' IS SUCCESSFUL, '1' IS AT END (EXPECTED EOF ON THE
028800* READ-NEXT PARAGRAPHS), '3' IS A PERMANENT I/O ERROR (BAD
028900* TAPE/DASD), '9' IS A FILE NOT FOUND OR NOT CATALOGUED - THE
029000* USUAL CAUSE BEING A JCL DD STATEMENT POINTED AT THE WRONG
029100* GENERATION OF THE AUCTION FEED.  A '9' ON WK-PUBX-STATUS AT
029200* OPEN OUTPUT TIME USUALLY MEANS THE PRIOR RUN'S PUBLISH FILE
029300* WAS NOT SCRATCHED BEFORE THIS STEP WAS RESUBMITTED.
029400 01  WK-FILE-STATUS-AREA.
029500     05  WK-SOLD-STATUS.
029600         10  WK-SOLD-STAT-1    PIC X.
029700         10  WK-SOLD-STAT-2    PIC X.
029800     05  WK-PBKIN-STATUS.
029900         10  WK-PBKIN-STAT-1   PIC X.
030000         10  WK-PBKIN-STAT-2   PIC X.
030100     05  WK-ACTVBK-STATUS.
030200         10  WK-ACTVBK-STAT-1  PIC X.
030300         10  WK-ACTVBK-STAT-2  PIC X.
030400     05  WK-PBKOUT-STATUS.
030500         10  WK-PBKOUT-STAT-1  PIC X.
030600         10  WK-PBKOUT-STAT-2  PIC X.
030700     05  WK-PUBX-STATUS.
030800         10  WK-PUBX-STAT-1    PIC X.
030900         10  WK-PUBX-STAT-2    PIC X.
031000     05  WK-LOG-STATUS.
031100         10  WK-LOG-STAT-1     PIC X.
031200         10  WK-LOG-STAT-2     PIC X.
031300* COMBINED 2-CHAR VIEWS - ONE COMPARE INSTEAD OF TWO.
031400 01  WK-SOLD-STATUS-2   REDEFINES WK-SOLD-STATUS   PIC X(02).
031500 01  WK-PBKIN-STATUS-2  REDEFINES WK-PBKIN-STATUS  PIC X(02).
031600 01  WK-ACTVBK-STATUS-2 REDEFINES WK-ACTVBK-STATUS PIC X(02).
031700 01  WK-PBKOUT-STATUS-2 REDEFINES WK-PBKOUT-STATUS PIC X(02).
031800 01  WK-PUBX-STATUS-2   REDEFINES WK-PUBX-STATUS   PIC X(02).
031900*
032000* END-OF-FILE SWITCHES FOR THE THREE INPUT FILES, PLUS THE
032100* FIND/NOT-FOUND 88-LEVELS STILL CARRIED BY B530/B640 AND
032200* THEIR NEIGHBORS - THE FIND/ADD-ITEM PAIR MOVED TO THE
032300* 77-LEVEL REC-FOUND/REC-NOT-FOUND IDIOM ABOVE.
032400 01  WK-SWITCHES.
032500*     SET BY B200 ON END OF FILE ON SOLD-FEED.
032600     05  WK-SOLD-EOF-SW        PIC X(01) VALUE 'N'.
032700         88  WK-SOLD-EOF           VALUE 'Y'.
032800*     SET BY B110 ON END OF FILE ON PRICE-BOOK-IN.
032900     05  WK-PBKIN-EOF-SW       PIC X(01) VALUE 'N'.
033000         88  WK-PBKIN-EOF          VALUE 'Y'.
033100*     SET BY B860 ON END OF FILE ON ACTIVE-BOOK-IN.
033200     05  WK-ACTVBK-EOF-SW      PIC X(01) VALUE 'N'.
033300         88  WK-ACTVBK-EOF         VALUE 'Y'.
033400*     SET BY B531 - ATTRIBUTE-NAME MATCH WITHIN AN ITEM.
033500     05  WK-ATTR-FOUND-SW      PIC X(01) VALUE 'N'.
033600         88  WK-ATTR-FOUND         VALUE 'Y'.
033700*     SET BY B641 - COMBO-KEY MATCH WITHIN AN ITEM.
033800     05  WK-COMBO-FOUND-SW     PIC X(01) VALUE 'N'.
033900         88  WK-COMBO-FOUND        VALUE 'Y'.
034000*     SET BY B421 - KEY ENDS IN A KNOWN ARMOR-SLOT SUFFIX.
034100     05  WK-SLOT-FOUND-SW      PIC X(01) VALUE 'N'.
034200         88  WK-SLOT-FOUND         VALUE 'Y'.
034300*     SET BY B422 - KEY BEGINS WITH A KNOWN ARMOR FAMILY.
034400     05  WK-FAMILY-FOUND-SW    PIC X(01) VALUE 'N'.
034500         88  WK-FAMILY-FOUND       VALUE 'Y'.
034600*     SET BY B420 WHEN BOTH SLOT AND FAMILY MATCHED.
034700     05  WK-KUUDRA-SW          PIC X(01) VALUE 'N'.
034800         88  WK-KUUDRA-PIECE       VALUE 'Y'.
034900*     SET BY B710/B711 - NO ATTRIBUTE TIER OVER 5.
035000     05  WK-TIERS-OK-SW        PIC X(01) VALUE 'Y'.
035100         88  WK-TIERS-OK           VALUE 'Y'.
035200*     SET BY B370 - NEW PRICE WITHIN 5% OF STORED FLOOR.
035300     05  WK-PCT-WITHIN-SW      PIC X(01) VALUE 'N'.
035400         88  WK-WITHIN-5-PCT       VALUE 'Y'.
035500     05  FILLER                PIC X(04).
035600*
035700*-----------------------------------------------------------------
035800* RUN COUNTERS - ALL BINARY, NONE EDITED UNTIL LOGGED
035900*-----------------------------------------------------------------
036000 01  WK-COUNTERS.
036100*     ROWS LOADED FROM PRICE-BOOK-IN AT START - SEE B110.
036200     05  WK-LOAD-COUNT         PIC S9(08) COMP VALUE ZERO.
036300*     SOLD-FEED RECORDS READ THIS RUN - SEE B200.
036400     05  WK-READ-COUNT         PIC S9(08) COMP VALUE ZERO.
036500*     AUCTION-STYLE CLOSES SKIPPED AT B300 - NO USABLE LBIN.
036600     05  WK-SKIP-COUNT         PIC S9(08) COMP VALUE ZERO.
036700*     ROWS WRITTEN TO PRICE-BOOK-OUT - SEE B810.
036800     05  WK-WRITE-COUNT        PIC S9(08) COMP VALUE ZERO.
036900*     PAGE-BREAK LOG LINES WRITTEN - SEE B200/Z300.
037000     05  WK-PAGE-COUNT         PIC S9(08) COMP VALUE ZERO.
037100*     ACTIVE-ONLY ITEMS BACKFILLED BY B870 - AH-0312.
037200     05  WK-MERGE-COUNT        PIC S9(08) COMP VALUE ZERO.
037300*     WHOLE ITEMS DROPPED FOR STALENESS - SEE B160.
037400     05  WK-AGE-ITEM-COUNT     PIC S9(08) COMP VALUE ZERO.
037500*     INDIVIDUAL ATTRIBUTE SLOTS DROPPED - SEE B171.
037600     05  WK-AGE-ATTR-COUNT     PIC S9(08) COMP VALUE ZERO.
037700     05  FILLER                PIC X(04).
037800*
037900*-----------------------------------------------------------------
038000* CANONICAL KEY WORK AREA
038100*-----------------------------------------------------------------
038200* HOLDS THE KEY B310 JUST DERIVED FOR THE CURRENT AUCTN-ITEM.
038300 01  WK-CURRENT-KEY            PIC X(40).
038400* LOADED BY THE CALLER BEFORE EVERY PERFORM OF B620-FIND-ITEM -
038500* KEPT SEPARATE FROM WK-CURRENT-KEY SO A KUUDRA ROLL-UP
038600* (WHICH SEARCHES ON WK-KUUDRA-KEY) DOES NOT CLOBBER THE
038700* ORIGINAL ITEM'S KEY WHILE B650 IS IN PROGRESS.
038800 01  WK-SEARCH-KEY             PIC X(40).
038900* SYNTHETIC KEY BUILT BY B423 FOR A KUUDRA ARMOR ROLL-UP ITEM.
039000 01  WK-KUUDRA-KEY             PIC X(40).
039100* NEXT-FREE-BYTE POINTER FOR THE B423 STRING-WITH-POINTER KEY
039200* BUILD.
039300 01  WK-KEY-PTR                PIC S9(04) COMP.
039400* PET KEY IS BUILT FROM TWO SOURCE FIELDS - SEE AH-0289.
039500 01  WK-PET-KEY-AREA.
039600     05  WK-PET-KEY-TIER       PIC X(12).
039700     05  WK-PET-KEY-USCORE     PIC X(01) VALUE '_'.
039800     05  WK-PET-KEY-TYPE       PIC X(20).
039900     05  FILLER                PIC X(07).
040000 01  WK-PET-KEY-FLAT REDEFINES WK-PET-KEY-AREA PIC X(40).
040100* RUNE LEVEL IS EDITED TO STRIP THE LEADING ZERO BEFORE IT
040200* IS STRUNG INTO THE KEY - SEE AH-0114.
040300 01  WK-RUNE-LEVEL-ED          PIC Z9.
040400*
040500*-----------------------------------------------------------------
040600* KUUDRA ARMOR-SLOT SUFFIX TABLE - AH-0114.  BUILT AS FILLER
040700* VALUE CLAUSES THEN REDEFINED AS AN OCCURS TABLE SO THE SET
040800* OF SUFFIXES CAN BE CHANGED BY RECOMPILE WITHOUT TOUCHING
040900* THE SEARCH LOGIC.
041000*-----------------------------------------------------------------
041100 01  WK-SLOT-SUFFIX-LIST.
041200*     THE FOUR ENTRIES BELOW AND THEIR LENGTHS IN
041300*     WK-SLOT-SUFFIX-LEN-LIST MUST STAY IN THE SAME ORDER -
041400*     B421 WALKS BOTH TABLES WITH THE ONE WK-SLOT-SUB SUBSCRIPT.
041500     05  FILLER  PIC X(10) VALUE 'HELMET    '.
041600     05  FILLER  PIC X(10) VALUE 'CHESTPLATE'.
041700     05  FILLER  PIC X(10) VALUE 'LEGGINGS  '.
041800     05  FILLER  PIC X(10) VALUE 'BOOTS     '.
041900 01  WK-SLOT-SUFFIX-TBL REDEFINES WK-SLOT-SUFFIX-LIST.
042000     05  WK-SLOT-SUFFIX-ENTRY OCCURS 4 TIMES.
042100         10  WK-SLOT-SUFFIX    PIC X(10).
042200*     TRUE LENGTH OF EACH SUFFIX ABOVE, RIGHT-PADDED TO X(10) -
042300*     6/10/8/5 FOR HELMET/CHESTPLATE/LEGGINGS/BOOTS IN ORDER.
042400 01  WK-SLOT-SUFFIX-LEN-LIST.
042500     05  FILLER  PIC S9(02) COMP VALUE 6.
042600     05  FILLER  PIC S9(02) COMP VALUE 10.
042700     05  FILLER  PIC S9(02) COMP VALUE 8.
042800     05  FILLER  PIC S9(02) COMP VALUE 5.
042900 01  WK-SLOT-SUFFIX-LEN-TBL REDEFINES WK-SLOT-SUFFIX-LEN-LIST.
043000     05  WK-SLOT-SUFFIX-LEN  OCCURS 4 TIMES PIC S9(02) COMP.
043100*
043200* KUUDRA ARMOR-FAMILY PREFIX TABLE - SAME TECHNIQUE.  ORDER
043300* MUST MATCH WK-FAMILY-PREFIX-LEN-LIST BELOW, SUBSCRIPTED BY
043400* B422 WITH WK-FAMILY-SUB.
043500 01  WK-FAMILY-PREFIX-LIST.
043600     05  FILLER  PIC X(12) VALUE 'CRIMSON     '.
043700     05  FILLER  PIC X(12) VALUE 'TERROR      '.
043800     05  FILLER  PIC X(12) VALUE 'HOLLOW      '.
043900     05  FILLER  PIC X(12) VALUE 'AURORA      '.
044000     05  FILLER  PIC X(12) VALUE 'FERVOR      '.
044100 01  WK-FAMILY-PREFIX-TBL REDEFINES WK-FAMILY-PREFIX-LIST.
044200     05  WK-FAMILY-PREFIX-ENTRY OCCURS 5 TIMES.
044300         10  WK-FAMILY-PREFIX  PIC X(12).
044400*     TRUE LENGTH OF EACH PREFIX ABOVE, RIGHT-PADDED TO X(12) -
044500*     7/6/6/6/6 FOR CRIMSON/TERROR/HOLLOW/AURORA/FERVOR IN ORDER.
044600 01  WK-FAMILY-PREFIX-LEN-LIST.
044700     05  FILLER  PIC S9(02) COMP VALUE 7.
044800     05  FILLER  PIC S9(02) COMP VALUE 6.
044900     05  FILLER  PIC S9(02) COMP VALUE 6.
045000     05  FILLER  PIC S9(02) COMP VALUE 6.
045100     05  FILLER  PIC S9(02) COMP VALUE 6.
045200 01  WK-FAMILY-PREFIX-LEN-TBL REDEFINES WK-FAMILY-PREFIX-LEN-LIST.
045300     05  WK-FAMILY-PREFIX-LEN OCCURS 5 TIMES PIC S9(02) COMP.
045400*
045500* DRIVES THE 4-ENTRY WK-SLOT-SUFFIX-TBL SEARCH IN B421 - ALSO
045600* REUSED AS THE NEW-SUBSCRIPT COUNTER BY B170'S ATTRIBUTE-
045700* AGING COMPACTION, WHICH RUNS BEFORE ANY SLOT SEARCH STARTS.
045800 77  WK-SLOT-SUB              PIC S9(04) COMP.
045900* DRIVES THE 5-ENTRY WK-FAMILY-PREFIX-TBL SEARCH IN B422.
046000 01  WK-FAMILY-SUB            PIC S9(04) COMP.
046100* LENGTH OF THE SLOT SUFFIX THAT MATCHED - FEEDS B423'S KEY
046200* BUILD, SINCE THE FOUR SUFFIXES ARE NOT ALL THE SAME WIDTH.
046300 01  WK-MATCHED-SLOT-LEN      PIC S9(04) COMP.
046400*     NOT CURRENTLY REFERENCED - THE SYNTHETIC KEY CARRIES
046500*     ONLY THE SLOT SUFFIX, NOT THE FAMILY PREFIX - AH-0118.
046600 01  WK-MATCHED-FAMILY-LEN    PIC S9(04) COMP.
046700*     WIDTH OF WK-CURRENT-KEY - MOVED HERE FROM AN IN-LINE
046800*     LITERAL SO B421 READS CLEANLY.
046900 01  WK-KEY-LEN               PIC S9(04) COMP VALUE 40.
047000*     STARTING BYTE OF THE SUFFIX COMPARE IN B421.
047100 01  WK-SCAN-START            PIC S9(04) COMP.
047200*
047300*-----------------------------------------------------------------
047400* 5-PERCENT PROXIMITY RULE WORK AREA - SEE AH-0290.  ABS
047500* VALUE IS COMPUTED BY IF/ELSE - NO INTRINSIC FUNCTIONS.
047600*-----------------------------------------------------------------
047700 01  WK-PROXIMITY-WORK.
047800*     NEW SALE PRICE - LOADED BY THE CALLER OF B370.
047900     05  WK-PCT-PRICE          PIC 9(12)V99 COMP-3.
048000*     STORED FLOOR BEING COMPARED AGAINST - LOADED BY CALLER.
048100     05  WK-PCT-REF            PIC 9(12)V99 COMP-3.
048200*     SIGNED DIFFERENCE, BEFORE B371 TAKES THE ABSOLUTE VALUE.
048300     05  WK-PCT-DIFF           PIC S9(12)V99 COMP-3.
048400*     UNSIGNED DIFFERENCE - WHAT B370 ACTUALLY TESTS.
048500     05  WK-PCT-DIFF-ABS       PIC 9(12)V99 COMP-3.
048600*     5 PERCENT OF WK-PCT-REF - THE PROXIMITY THRESHOLD ITSELF.
048700     05  WK-PCT-LIMIT          PIC 9(12)V99 COMP-3.
048800*
048900*-----------------------------------------------------------------
049000* ATTRIBUTE / COMBINATION SCRATCH AREA
049100*-----------------------------------------------------------------
049200 01  WK-ATTR-WORK.
049300*     DRIVES THE AU-ATTR/WK-IT-ATTR OCCURS TABLES - THE ONE
049400*     SUBSCRIPT SHARED ACROSS B400/B500/B520/B530/B540/B650.
049500     05  WK-ATTR-SUB           PIC S9(04) COMP.
049600     05  WK-ATTR-IX            PIC S9(04) COMP.
049700*     SINGLE-ATTRIBUTE COST COMPUTED BY B410 - PRICE HALVED
049800*     ONCE PER TIER ABOVE 1.
049900     05  WK-ATTR-COST          PIC 9(12)V99 COMP-3.
050000 01  WK-COMBO-WORK.
050100*     DRIVES THE WK-IT-COMBO OCCURS TABLE AND, REUSED, THE
050200*     WK-IT-ATTR TABLE IN B520/B530/B650 - SEE PARAGRAPH
050300*     HEADER NOTES FOR EACH REUSE.
050400     05  WK-COMBO-SUB          PIC S9(04) COMP.
050500     05  WK-COMBO-IX           PIC S9(04) COMP.
050600*     NEXT-FREE-BYTE POINTER FOR B610/B611'S COMBO-KEY BUILD.
050700     05  WK-COMBO-PTR          PIC S9(04) COMP.
050800*     COMBO KEY ASSEMBLED BY B610 BEFORE THE B640 SEARCH.
050900     05  WK-COMBO-KEY-WORK     PIC X(50).
051000*     NOT CURRENTLY POSTED - RESERVED FOR A FUTURE COMBO-LEVEL
051100*     COST FORMULA SHOULD AH DESK EVER ASK FOR ONE.
051200     05  WK-COMBO-COST         PIC 9(12)V99 COMP-3.
051300*
051400*-----------------------------------------------------------------
051500* IN-MEMORY PRICE BOOK - LOADED FROM PRICE-BOOK-IN AND
051600* ACTIVE-BOOK-IN, UPDATED BY THE SOLD FEED, WRITTEN BACK TO
051700* PRICE-BOOK-OUT.  A LINEAR SCAN TABLE, NOT KEYED - VOLUME
051800* IS LOW ENOUGH THAT AN INDEXED SEARCH IS NOT WARRANTED.
051900* CAPACITY NOTE - AH-0234: AT 3000 ITEMS, 10 ATTRIBUTES, AND
052000* 5 COMBOS PER ITEM, THE FULLY-POPULATED TABLE RUNS AROUND
052100* 700KB OF WORKING STORAGE.  PEAK-SEASON VOLUME HAS NEVER
052200* TOPPED 1900 DISTINCT ITEMS IN A SINGLE RUN AS OF THIS
052300* WRITING, SO THE 3000 CEILING STILL LEAVES ROOM TO GROW
052400* BEFORE WK-MAX-ITEMS NEEDS RAISING AGAIN.
052500*-----------------------------------------------------------------
052600 77  WK-ITEM-SUB               PIC S9(08) COMP.
052700 77  WK-ITEM-COUNT-CTL         PIC S9(08) COMP VALUE ZERO.
052800 01  WK-SAVE-ITEM-SUB          PIC S9(08) COMP.
052900 01  WK-NEW-ITEM-LBIN          PIC 9(12)V99 COMP-3.
053000 01  WK-ITEM-TABLE.
053100*     ONE ENTRY PER DISTINCT ITEM-ID SEEN THIS RUN OR CARRIED
053200*     FORWARD FROM LAST RUN'S PRICE-BOOK-IN.
053300     05  WK-ITEM-ENTRY OCCURS 3000 TIMES.
053400*         CANONICAL KEY - PLAIN ID, PET KEY, RUNE KEY OR THE
053500*         SYNTHETIC KUUDRA_XXXXX SLOT KEY - SEE B310/B423.
053600         10  WK-IT-ITEM-ID     PIC X(40).
053700*         CURRENT LOWEST-BIN-IT-NOW FLOOR FOR THE BARE ITEM.
053800         10  WK-IT-LBIN        PIC 9(12)V99 COMP-3.
053900*         EPOCH SECONDS OF THE SALE THAT LAST MOVED OR
054000*         CONFIRMED THIS FLOOR - DRIVES B150'S AGING TEST.
054100         10  WK-IT-TIMESTAMP   PIC 9(12).
054200*         HOW MANY OF THE 10 WK-IT-ATTR SLOTS BELOW ARE IN USE.
054300         10  WK-IT-ATTR-COUNT  PIC 9(02).
054400*         PER-ATTRIBUTE FLOOR TABLE - AH-0114.
054500         10  WK-IT-ATTR OCCURS 10 TIMES.
054600             15  WK-IT-ATTR-NAME  PIC X(24).
054700             15  WK-IT-ATTR-LBIN  PIC 9(12)V99 COMP-3.
054800             15  WK-IT-ATTR-TS    PIC 9(12).
054900*         HOW MANY OF THE 5 WK-IT-COMBO SLOTS BELOW ARE IN USE.
055000         10  WK-IT-COMBO-COUNT PIC 9(02).
055100*         PER-COMBINATION FLOOR TABLE - AH-0118.
055200         10  WK-IT-COMBO OCCURS 5 TIMES.
055300             15  WK-IT-COMBO-KEY  PIC X(50).
055400             15  WK-IT-COMBO-LBIN PIC 9(12)V99 COMP-3.
055500*
055600*-----------------------------------------------------------------
055700* PRINT / LOG LINE LAYOUTS
055800*-----------------------------------------------------------------
055900* NOT CURRENTLY WRITTEN TO ANY FD - CARRIED OVER FROM THE
056000* SHOP'S STANDARD WORKING-STORAGE BOILERPLATE FOR A PRINTER
056100* FILE THIS BATCH-ONLY PROGRAM DOES NOT OPEN.
056200 01  WK-PRINT-LINE.
056300     05  WK-PRT-CARRIAGE       PIC X(01).
056400     05  WK-PRT-TEXT           PIC X(132).
056500*
056600* RUN-LOG MESSAGE AREAS - SAME SHAPE AS THE LBINACT
056700* LOGREC/LOGMSG GROUPS.
056800*-----------------------------------------------------------------
056900* R U N - L O G   M E S S A G E   C A T A L O G
057000*-----------------------------------------------------------------
057100* 'STARTED'/'ENDED'  - BRACKET EVERY RUN, WRITTEN BY Z200.
057200* LBINSOLD ERR => PARA=XXXXXXXXXX FILE-STATUS=NN
057300*     - AN I/O FAILURE.  THE OPERATOR LOOKS UP THE PARAGRAPH
057400*       NAME AND THE TWO-DIGIT STATUS IN THE TABLE BELOW AND
057500*       PAGES THE ON-CALL PROGRAMMER IF IT IS NOT '10' (EOF).
057600* LBINSOLD => READ=NNNNNN SKIP=NNNNNN WRITE=NNNNNN MERGE=NNNNNN
057700*     - THE END-OF-RUN TALLY LINE, WRITTEN BY Z400 FROM THE
057800*       WK-COUNTERS GROUP.  OPERATIONS COMPARES READ AGAINST
057900*       THE AUCTION FEED'S OWN TRAILER COUNT EACH NIGHT.
058000* LBINSOLD => PAGE=NNN AGED=NNNNNN ATTRS-AGED=NNNNNN
058100*     - THE AGING-PASS LINE, WRITTEN BY Z500 AT END OF B100.
058200*-----------------------------------------------------------------
058300 01  WK-LOGMSG.
058400     05  FILLER                PIC X(12) VALUE 'LBINSOLD =>'.
058500*     FREE-TEXT PROGRESS MESSAGE - CALLER LOADS BEFORE Z100.
058600     05  WK-LOGMSG-TEXT        PIC X(68).
058700 01  WK-LOGMSG-ERR.
058800     05  FILLER                PIC X(16) VALUE 'LBINSOLD ERR =>'.
058900*     NAME OF THE FAILING PARAGRAPH OR I/O STEP.
059000     05  WK-LOG-ERR-ROUTINE    PIC X(10).
059100     05  FILLER                PIC X(14) VALUE ' FILE-STATUS='.
059200*     2-CHARACTER FILE STATUS CODE AT TIME OF FAILURE.
059300     05  WK-LOG-ERR-STATUS     PIC X(02).
059400     05  FILLER                PIC X(38).
059500* END-OF-RUN COUNTS LINE - WRITTEN BY Z400, FILLED BY B950.
059600 01  WK-LOGMSG-COUNTS.
059700     05  FILLER                PIC X(12) VALUE 'LBINSOLD =>'.
059800     05  FILLER                PIC X(06) VALUE 'READ='.
059900     05  WK-LOG-READ-ED        PIC ZZZ,ZZ9.
060000     05  FILLER                PIC X(08) VALUE ' SKIP='.
060100     05  WK-LOG-SKIP-ED        PIC ZZZ,ZZ9.
060200     05  FILLER                PIC X(09) VALUE ' WRITE='.
060300     05  WK-LOG-WRITE-ED       PIC ZZZ,ZZ9.
060400     05  FILLER                PIC X(09) VALUE ' MERGE='.
060500     05  WK-LOG-MERGE-ED       PIC ZZZ,ZZ9.
060600     05  FILLER                PIC X(08).
060700* PAGE-BREAK PROGRESS LINE - WRITTEN BY Z300, FILLED BY B200.
060800 01  WK-LOGMSG-PAGE.
060900     05  FILLER                PIC X(12) VALUE 'LBINSOLD =>'.
061000     05  FILLER                PIC X(06) VALUE 'PAGE '.
061100     05  WK-LOG-PAGE-ED        PIC ZZZ9.
061200     05  FILLER                PIC X(11) VALUE ' COMPLETE'.
061300     05  FILLER                PIC X(47).
061400* AGING/DRIFT SUMMARY LINE - WRITTEN BY Z500, FILLED BY B950.
061500 01  WK-LOGMSG-AGED.
061600     05  FILLER                PIC X(12) VALUE 'LBINSOLD =>'.
061700     05  FILLER                PIC X(08) VALUE 'AGED='.
061800     05  WK-LOG-AGED-ITM-ED    PIC ZZZ,ZZ9.
061900     05  FILLER                PIC X(08) VALUE ' DRIFT='.
062000     05  WK-LOG-AGED-ATR-ED    PIC ZZZ,ZZ9.
062100     05  FILLER                PIC X(38).
062200*-----------------------------------------------------------------
062300* O P E R A T I O N A L   N O T E S
062400*-----------------------------------------------------------------
062500* THIS RUN MUST FOLLOW LBINACT IN THE DAILY STREAM - ITS
062600* ACTIVE-BOOK-IN INPUT IS LBINACT'S PRICE-BOOK-OUT FROM THE
062700* SAME CYCLE.  RUNNING LBINSOLD AGAINST A STALE ACTIVE BOOK
062800* WILL NOT ABEND BUT WILL BACKFILL STALE LISTINGS INTO
062900* PUBLICATION-OUT - AH-0312 REVIEW CAUGHT THIS ONCE IN TEST.
063000* A COLD START (NO PRIOR PRICE-BOOK-OUT TO FEED AS THIS RUN'S
063100* PRICE-BOOK-IN) IS SUPPORTED - B110 TOLERATES AN AT-END ON
063200* THE VERY FIRST READ AND THE TABLE SIMPLY STARTS EMPTY.
063300* WK-MAX-ITEMS/WK-ITEM-TABLE ARE SIZED FOR PEAK SEASON - SEE
063400* AH-0234 - AND HAVE NOT NEEDED RAISING SINCE.
063500*-----------------------------------------------------------------
063600* K N O W N   L I M I T A T I O N S
063700*-----------------------------------------------------------------
063800* A SIXTH DISTINCT ATTRIBUTE-COMBINATION ON ONE ITEM IS
063900* DROPPED SILENTLY BY B640 RATHER THAN ABENDING - AH-0118
064000* ACCEPTED THIS AS RARE ENOUGH NOT TO WARRANT A WIDER TABLE.
064100* AN 11TH DISTINCT ATTRIBUTE NAME ON ONE ITEM IS DROPPED THE
064200* SAME WAY BY B520/B540.  NEITHER DROP IS COUNTED OR LOGGED -
064300* IF THE AH DESK EVER NEEDS TO KNOW HOW OFTEN THIS HAPPENS,
064400* A COUNTER WOULD HAVE TO BE ADDED ALONGSIDE WK-SKIP-COUNT.
064500* THE PROXIMITY RATE IN WK-PCT-RATE IS A SINGLE RUN-WIDE
064600* CONSTANT - IT DOES NOT VARY BY SLOT, FAMILY, OR TIER, EVEN
064700* THOUGH THE AH DESK HAS ASKED INFORMALLY WHETHER HIGH-TIER
064800* ITEMS SHOULD GET A TIGHTER BAND.  NO TICKET HAS BEEN CUT.
064900*-----------------------------------------------------------------
065000* W O R K E D   E X A M P L E   -   A H - 0 1 1 8   R E V I E W
065100*-----------------------------------------------------------------
065200* SUPPOSE TODAY'S FEED CARRIES A CRIMSON HELMET SELLING FOR
065300* 9,000,000 WITH TWO ATTRIBUTES, BOTH TIER 3.  B420 MATCHES
065400* 'HELMET' AGAINST THE SLOT TABLE AND 'CRIMSON' AGAINST THE
065500* FAMILY TABLE, SETS WK-KUUDRA-SW, AND B423 BUILDS THE KEY
065600* 'KUUDRA_HELMET'.  B400 POSTS 9,000,000 AS THE PLAIN CRIMSON
065700* HELMET'S OWN FLOOR.  B500/B520 POST EACH ATTRIBUTE'S HALVED
065800* COST (TIER 3 DIVIDES BY 2**2) TO THE CRIMSON HELMET'S OWN
065900* ATTRIBUTE TABLE.  B700 THEN CHECKS BOTH TIERS ARE 5 OR BELOW
066000* (THEY ARE), BUILDS THE TWO-NAME COMBO KEY, AND POSTS THE
066100* FULL 9,000,000 AS THAT COMBO'S FLOOR.  FINALLY B520 ALSO
066200* CROSS-POSTS EACH ATTRIBUTE, VIA B650, TO THE SYNTHETIC
066300* KUUDRA_HELMET ITEM - SO A TERROR HELMET WITH THE SAME TWO
066400* ENCHANTMENTS WILL SEE ITS ATTRIBUTE FLOOR COMPETE AGAINST
066500* THIS CRIMSON SALE, EVEN THOUGH THE TWO FAMILIES NEVER SHARE
066600* AN ITEM-LEVEL OR COMBO-LEVEL FLOOR.
066700*-----------------------------------------------------------------
066800 PROCEDURE DIVISION.
066900*-----------------------------------------------------------------
067000* P R O C E D U R E   D I V I S I O N   M A P
067100*-----------------------------------------------------------------
067200* START-LBINSOLD          MAIN LINE - OPEN, LOAD, AGE, MERGE,
067300*                         WRITE, CLOSE
067400* B050-B071                OPEN/INITIALIZE CLUSTER
067500* B100-B141                LOAD PRICE-BOOK-IN INTO THE TABLE
067600* B150-B171                AGING/DRIFT CLUSTER - AH-0522
067700* B200                     SOLD-FEED READ, WITH PAGE BREAKS
067800* B300-B330                EDIT, SKIP, AND KEY-DERIVATION
067900* B370-B371                5-PERCENT PROXIMITY RULE - AH-0059
068000* B400                     ITEM-LEVEL FLOOR POST
068100* B410                     SINGLE-ATTRIBUTE COST FORMULA
068200* B420-B423                KUUDRA ARMOR-PIECE DETECTION
068300* B500-B540                ATTRIBUTE-LEVEL FLOOR POST
068400* B610-B641                COMBINATION KEY BUILD AND POST
068500* B650                     KUUDRA SYNTHETIC ITEM ROLL-UP
068600* B700-B711                COMBO GATE AND TIER CEILING TEST
068700* B620-B630                GENERALIZED TABLE FIND/ADD
068800* B800-B920                WRITE PRICE-BOOK-OUT/PUBLICATION-OUT
068900* B850-B891                ACTIVE/SOLD BACKFILL MERGE - AH-0312
069000* B950                     FINAL COUNTS AND CLOSE
069100* Z100-Z500                 RUN-LOG LINE WRITERS
069200*-----------------------------------------------------------------
069300 START-LBINSOLD.
069400* OPEN EVERYTHING, THEN PRIME THE TABLE BEFORE AGING IT - AN
069500* ITEM HAS TO BE IN CORE BEFORE B150 CAN DECIDE WHETHER IT IS
069600* STALE.
069700     PERFORM B050-INITIALIZE THRU B050-EXIT.
069800     PERFORM B100-LOAD-BOOK THRU B100-EXIT.
069900     PERFORM B150-AGE-AND-DRIFT THRU B150-EXIT.
070000* PRIME THE READ-AHEAD, THEN DRIVE THE SOLD FEED ONE RECORD
070100* AT A TIME UNTIL END OF FILE.
070200     PERFORM B200-READ-SOLD THRU B200-EXIT.
070300     PERFORM B300-EDIT-AND-KEY THRU B900-READ-NEXT
070400         UNTIL WK-SOLD-EOF.
070500* BACKFILL ANYTHING STILL ACTIVE THAT NEVER SOLD, THEN PUBLISH.
070600     PERFORM B850-MERGE-ACTIVE THRU B850-EXIT.
070700     PERFORM B800-WRITE-BOOK THRU B800-EXIT.
070800     PERFORM B950-WRAP-UP THRU B950-EXIT.
070900     STOP RUN.
071000*
071100* OPEN IN THE SAME ORDER THE FILE-CONTROL PARAGRAPH LISTS
071200* THE SELECTS - MAKES A FAILED OPEN EASIER TO MATCH TO A DD/
071300* ASSIGNMENT CARD WHEN THE OPERATOR CALLS.
071400 B050-INITIALIZE.
071500     OPEN INPUT  SOLD-FEED.
071600     OPEN INPUT  PRICE-BOOK-IN.
071700     OPEN INPUT  ACTIVE-BOOK-IN.
071800     OPEN OUTPUT PRICE-BOOK-OUT.
071900     OPEN OUTPUT PUBLICATION-OUT.
072000     OPEN OUTPUT RUN-LOG.
072100* RUN-TIMESTAMP COMES OFF THE LEADING SYSIN CARD, NOT A CLOCK
072200* CALL - KEEPS A RERUN REPRODUCIBLE.
072300     ACCEPT WK-PARM-CARD FROM SYSIN.
072400     MOVE ZERO TO WK-ITEM-COUNT-CTL.
072500     MOVE 'Started'            TO WK-LOGMSG-TEXT.
072600     PERFORM Z100-LOG-LINE THRU Z100-EXIT.
072700 B050-EXIT.
072800     EXIT.
072900*
073000* LOAD CLUSTER - BUILDS THE IN-MEMORY ITEM TABLE FROM LAST
073100* RUN'S PRICE BOOK BEFORE ANY SOLD-FEED RECORD IS TOUCHED.
073200* PRICE-BOOK-IN MAY BE AN EMPTY FILE ON A COLD START - AN AT
073300* END ON THE VERY FIRST READ IS NOT AN ERROR.
073400 B100-LOAD-BOOK.
073500* READ-AHEAD PATTERN - ONE RECORD IS ALREADY IN HAND BEFORE
073600* THE LOOP TEST RUNS.
073700     PERFORM B110-READ-PBOOKIN THRU B110-EXIT.
073800     PERFORM B120-LOAD-ONE-ITEM THRU B120-EXIT
073900         UNTIL WK-PBKIN-EOF.
074000 B100-EXIT.
074100     EXIT.
074200*
074300* SETS WK-PBKIN-EOF-SW ON A GENUINE END-OF-FILE OR ON A READ
074400* ERROR - EITHER WAY THE LOAD LOOP HAS TO STOP.
074500 B110-READ-PBOOKIN.
074600     READ PRICE-BOOK-IN
074700         AT END
074800             MOVE 'Y' TO WK-PBKIN-EOF-SW
074900             GO TO B110-EXIT
075000     END-READ.
075100     IF WK-PBKIN-STATUS-2 NOT = '00'
075200         MOVE 'RD-PBKIN'   TO WK-LOG-ERR-ROUTINE
075300         MOVE WK-PBKIN-STATUS-2 TO WK-LOG-ERR-STATUS
075400         PERFORM Z200-LOG-ERROR THRU Z200-EXIT
075500         MOVE 'Y' TO WK-PBKIN-EOF-SW
075600         GO TO B110-EXIT.
075700     ADD 1 TO WK-LOAD-COUNT.
075800 B110-EXIT.
075900     EXIT.
076000*
076100 B120-LOAD-ONE-ITEM.
076200* CLAIMS THE NEXT TABLE SLOT BEFORE THE MOVE, NOT AFTER -
076300* B130 AND EVERYTHING IT CALLS ADDRESSES WK-ITEM-SUB DIRECTLY.
076400     ADD 1 TO WK-ITEM-COUNT-CTL.
076500     MOVE WK-ITEM-COUNT-CTL TO WK-ITEM-SUB.
076600     PERFORM B130-MOVE-PBI-ITEM THRU B130-EXIT.
076700     PERFORM B110-READ-PBOOKIN THRU B110-EXIT.
076800 B120-EXIT.
076900     EXIT.
077000*
077100* ONE PRICE-BOOK-IN RECORD BECOMES ONE TABLE ENTRY - HEADER
077200* FIELDS FIRST, THEN THE ATTRIBUTE AND COMBO SUB-TABLES.
077300 B130-MOVE-PBI-ITEM.
077400     MOVE PBI-ITEM-ID    TO WK-IT-ITEM-ID(WK-ITEM-SUB).
077500     MOVE PBI-LBIN       TO WK-IT-LBIN(WK-ITEM-SUB).
077600     MOVE PBI-TIMESTAMP  TO WK-IT-TIMESTAMP(WK-ITEM-SUB).
077700     MOVE PBI-ATTR-COUNT TO WK-IT-ATTR-COUNT(WK-ITEM-SUB).
077800     MOVE PBI-COMBO-COUNT TO WK-IT-COMBO-COUNT(WK-ITEM-SUB).
077900     PERFORM B140-MOVE-PBI-ATTR THRU B140-EXIT
078000         VARYING WK-ATTR-SUB FROM 1 BY 1
078100         UNTIL WK-ATTR-SUB > PBI-ATTR-COUNT.
078200     PERFORM B141-MOVE-PBI-COMBO THRU B141-EXIT
078300         VARYING WK-COMBO-SUB FROM 1 BY 1
078400         UNTIL WK-COMBO-SUB > PBI-COMBO-COUNT.
078500 B130-EXIT.
078600     EXIT.
078700*
078800* ONE ATTRIBUTE SLOT, CARRIED STRAIGHT ACROSS - NO EDITING
078900* HAPPENS ON LOAD, ONLY ON POST.
079000 B140-MOVE-PBI-ATTR.
079100     MOVE PBI-ATTR-NAME(WK-ATTR-SUB) TO
079200         WK-IT-ATTR-NAME(WK-ITEM-SUB WK-ATTR-SUB).
079300     MOVE PBI-ATTR-LBIN(WK-ATTR-SUB) TO
079400         WK-IT-ATTR-LBIN(WK-ITEM-SUB WK-ATTR-SUB).
079500     MOVE PBI-ATTR-TS(WK-ATTR-SUB) TO
079600         WK-IT-ATTR-TS(WK-ITEM-SUB WK-ATTR-SUB).
079700 B140-EXIT.
079800     EXIT.
079900*
080000* ONE COMBO SLOT, SAME TREATMENT.
080100 B141-MOVE-PBI-COMBO.
080200     MOVE PBI-COMBO-KEY(WK-COMBO-SUB) TO
080300         WK-IT-COMBO-KEY(WK-ITEM-SUB WK-COMBO-SUB).
080400     MOVE PBI-COMBO-LBIN(WK-COMBO-SUB) TO
080500         WK-IT-COMBO-LBIN(WK-ITEM-SUB WK-COMBO-SUB).
080600 B141-EXIT.
080700     EXIT.
080800*
080900*-----------------------------------------------------------------
081000* AGING / DRIFT CLUSTER - AH-0522.  ITEMS NOT TOUCHED IN OVER
081100* WK-STALE-SECONDS ARE DROPPED UNLESS THEIR FLOOR IS AT OR
081200* ABOVE WK-AGE-EXEMPT-LBIN.  SURVIVORS BELOW THE EXEMPT LINE
081300* HAVE THEIR FLOOR NUDGED UP BY WK-DRIFT-INCREMENT SO A DEAD
081400* LISTING DOES NOT PIN THE MARKET FOREVER.  COMPACTION IS THE
081500* CLASSIC OLD-SUBSCRIPT/NEW-SUBSCRIPT SURVIVOR-COPY PATTERN.
081600*-----------------------------------------------------------------
081700 B150-AGE-AND-DRIFT.
081800     MOVE ZERO TO WK-ITEM-SUB.
081900     PERFORM B160-AGE-ONE-ITEM THRU B160-EXIT
082000         VARYING WK-ATTR-SUB FROM 1 BY 1
082100         UNTIL WK-ATTR-SUB > WK-ITEM-COUNT-CTL.
082200     MOVE WK-ITEM-SUB TO WK-ITEM-COUNT-CTL.
082300 B150-EXIT.
082400     EXIT.
082500*
082600* WK-ATTR-SUB IS THE OLD (SOURCE) SUBSCRIPT HERE, WK-ITEM-SUB
082700* THE NEW (DESTINATION, KEEP-COUNTER) SUBSCRIPT - BOTH ARE
082800* FREE FOR THIS USE BEFORE THE SOLD-FEED LOOP STARTS.  A
082900* LBIN OVER THE EXEMPT CEILING LEAVES THE WHOLE ENTRY ALONE,
083000* ATTRIBUTES INCLUDED - AH-0522.
083100 B160-AGE-ONE-ITEM.
083200*     AT OR ABOVE THE EXEMPT CEILING - KEEP AS-IS, NO AGING
083300*     ARITHMETIC NEEDED.
083400     IF WK-IT-LBIN(WK-ATTR-SUB) > WK-AGE-EXEMPT-LBIN
083500         PERFORM B161-KEEP-ITEM THRU B161-EXIT
083600         GO TO B160-EXIT.
083700     COMPUTE WK-PCT-DIFF =
083800         WK-RUN-TIMESTAMP - WK-IT-TIMESTAMP(WK-ATTR-SUB).
083900*     OLDER THAN THE STALE HORIZON - DROP THE WHOLE ENTRY,
084000*     ATTRIBUTES INCLUDED, BY SIMPLY NOT PERFORMING B161.
084100     IF WK-PCT-DIFF > WK-STALE-SECONDS
084200         ADD 1 TO WK-AGE-ITEM-COUNT
084300         GO TO B160-EXIT.
084400*     SURVIVING, NON-EXEMPT ENTRY - NUDGE THE FLOOR UP BY THE
084500*     DRIFT INCREMENT UNLESS IT IS STILL AT ZERO (NO ITEM-LEVEL
084600*     SALE EVER RECORDED), THEN AGE ITS ATTRIBUTES THE SAME WAY.
084700     IF WK-IT-LBIN(WK-ATTR-SUB) NOT = ZERO
084800         ADD WK-DRIFT-INCREMENT TO WK-IT-LBIN(WK-ATTR-SUB)
084900     END-IF.
085000     PERFORM B170-AGE-ATTRS THRU B170-EXIT.
085100     PERFORM B161-KEEP-ITEM THRU B161-EXIT.
085200 B160-EXIT.
085300     EXIT.
085400*
085500* COMPACTS THE SURVIVOR DOWN TO THE NEXT KEEP SLOT - A NO-OP
085600* MOVE WHEN NOTHING HAS BEEN DROPPED YET.
085700 B161-KEEP-ITEM.
085800     ADD 1 TO WK-ITEM-SUB.
085900     IF WK-ITEM-SUB NOT = WK-ATTR-SUB
086000         MOVE WK-ITEM-ENTRY(WK-ATTR-SUB) TO
086100             WK-ITEM-ENTRY(WK-ITEM-SUB)
086200     END-IF.
086300 B161-EXIT.
086400     EXIT.
086500*
086600* ATTRIBUTE-LEVEL AGING - ONLY REACHED FOR A SURVIVING,
086700* NON-EXEMPT ITEM.  WK-COMBO-SUB/WK-SLOT-SUB ARE BOTH FREE
086800* HERE, REUSED AS THE OLD/NEW ATTRIBUTE SUBSCRIPTS - AH-0522.
086900 B170-AGE-ATTRS.
087000     MOVE ZERO TO WK-SLOT-SUB.
087100     PERFORM B171-AGE-ONE-ATTR THRU B171-EXIT
087200         VARYING WK-COMBO-SUB FROM 1 BY 1
087300         UNTIL WK-COMBO-SUB > WK-IT-ATTR-COUNT(WK-ATTR-SUB).
087400     MOVE WK-SLOT-SUB TO WK-IT-ATTR-COUNT(WK-ATTR-SUB).
087500 B170-EXIT.
087600     EXIT.
087700*
087800* ONE ATTRIBUTE SLOT - DROPPED PAST THE STALE HORIZON THE
087900* SAME WAY A WHOLE ITEM IS DROPPED IN B160, OTHERWISE DRIFTED
088000* AND COMPACTED DOWN TO THE NEXT KEEP SLOT.  NOTE THERE IS NO
088100* EXEMPT-CEILING TEST AT THE ATTRIBUTE LEVEL - ONLY THE ITEM'S
088200* OWN FLOOR IS EXEMPTED PER AH-0522; A HIGH-VALUE ATTRIBUTE ON
088300* AN OTHERWISE LOW ITEM STILL AGES NORMALLY.
088400 B171-AGE-ONE-ATTR.
088500     COMPUTE WK-PCT-DIFF = WK-RUN-TIMESTAMP -
088600         WK-IT-ATTR-TS(WK-ATTR-SUB WK-COMBO-SUB).
088700     IF WK-PCT-DIFF > WK-STALE-SECONDS
088800         ADD 1 TO WK-AGE-ATTR-COUNT
088900         GO TO B171-EXIT.
089000     ADD WK-DRIFT-INCREMENT TO
089100         WK-IT-ATTR-LBIN(WK-ATTR-SUB WK-COMBO-SUB).
089200     ADD 1 TO WK-SLOT-SUB.
089300     IF WK-SLOT-SUB NOT = WK-COMBO-SUB
089400         MOVE WK-IT-ATTR(WK-ATTR-SUB WK-COMBO-SUB) TO
089500             WK-IT-ATTR(WK-ATTR-SUB WK-SLOT-SUB)
089600     END-IF.
089700 B171-EXIT.
089800     EXIT.
089900*
090000*-----------------------------------------------------------------
090100* SOLD-FEED READ
090200*-----------------------------------------------------------------
090300* PAGE-BREAK LOGGING EVERY WK-PAGE-SIZE RECORDS, SAME AS
090400* LBINACT - AH-0166.
090500 B200-READ-SOLD.
090600     READ SOLD-FEED
090700         AT END
090800             MOVE 'Y' TO WK-SOLD-EOF-SW
090900             GO TO B200-EXIT
091000     END-READ.
091100     IF WK-SOLD-STATUS-2 NOT = '00'
091200         MOVE 'READ-SOLD'  TO WK-LOG-ERR-ROUTINE
091300         MOVE WK-SOLD-STATUS-2 TO WK-LOG-ERR-STATUS
091400         PERFORM Z200-LOG-ERROR THRU Z200-EXIT
091500         MOVE 'Y' TO WK-SOLD-EOF-SW
091600         GO TO B200-EXIT.
091700     ADD 1 TO WK-READ-COUNT.
091800* REMAINDER OF ZERO MEANS THE PAGE JUST FILLED.
091900     DIVIDE WK-READ-COUNT BY WK-PAGE-SIZE
092000         GIVING WK-COMBO-SUB
092100         REMAINDER WK-ATTR-SUB.
092200     IF WK-ATTR-SUB = ZERO
092300         ADD 1 TO WK-PAGE-COUNT
092400         MOVE WK-PAGE-COUNT TO WK-LOG-PAGE-ED
092500         PERFORM Z300-LOG-PAGE THRU Z300-EXIT.
092600 B200-EXIT.
092700     EXIT.
092800*
092900* LOOP BODY - ONE SOLD-LISTING RECORD PER PASS.  FALLS
093000* THROUGH B300/B400/B500/B700 INTO B900, WHICH READS THE
093100* NEXT RECORD AND CLOSES THE LOOP.
093200 B300-EDIT-AND-KEY.
093300* ONLY AN ACTUAL BUY-IT-NOW SALE CARRIES A USABLE LBIN - AN
093400* AUCTION-STYLE CLOSE IS SKIPPED, NOT POSTED.
093500     IF AU-BIN-FLAG NOT = 'Y'
093600         ADD 1 TO WK-SKIP-COUNT
093700         GO TO B900-READ-NEXT.
093800     PERFORM B310-DERIVE-KEY THRU B310-EXIT.
093900* KUUDRA TEST RUNS ONCE UP FRONT - B500/B700 BOTH NEED TO
094000* KNOW WK-KUUDRA-PIECE.
094100     PERFORM B420-TEST-KUUDRA-ITEM THRU B420-EXIT.
094200*
094300* A NEW ITEM TAKES THE SALE PRICE AND TIMESTAMP OUTRIGHT.  AN
094400* EXISTING ITEM KEEPS THE LOWER OF THE TWO LBINS, BUT THE
094500* TIMESTAMP ONLY MOVES UP WHEN THE SALE BEAT THE OLD FLOOR OR
094600* LANDED WITHIN 5% OF IT - AH-0059/AH-0289 - ELSE A LONG-DEAD
094700* LISTING'S STALE LBIN WOULD BE PROPPED UP BY NOISE SALES.
094800 B400-POST-ITEM.
094900     MOVE WK-CURRENT-KEY TO WK-SEARCH-KEY.
095000     PERFORM B620-FIND-ITEM THRU B620-EXIT.
095100*     EXISTING ITEM - TEST PROXIMITY BEFORE TOUCHING THE FLOOR,
095200*     THEN LOWER THE FLOOR ONLY IF THE SALE ACTUALLY BEAT IT.
095300     IF WK-ITEM-STATUS = REC-FOUND
095400         MOVE AU-PRICE TO WK-PCT-PRICE
095500         MOVE WK-IT-LBIN(WK-ITEM-SUB) TO WK-PCT-REF
095600         PERFORM B370-CHECK-PROXIMITY THRU B370-EXIT
095700         IF AU-PRICE < WK-IT-LBIN(WK-ITEM-SUB)
095800             MOVE AU-PRICE TO WK-IT-LBIN(WK-ITEM-SUB)
095900         END-IF
096000*         TIMESTAMP REFRESHES ON A NEW LOW OR A NEAR-FLOOR
096100*         SALE - NOT ON A SALE WELL ABOVE THE STORED FLOOR.
096200         IF WK-WITHIN-5-PCT OR AU-PRICE < WK-PCT-REF
096300             MOVE AU-TIMESTAMP TO WK-IT-TIMESTAMP(WK-ITEM-SUB)
096400         END-IF
096500*     FIRST SALE EVER SEEN FOR THIS KEY - THE SALE PRICE BECOMES
096600*     THE FLOOR OUTRIGHT, NO PROXIMITY TEST NEEDED.
096700     ELSE
096800         MOVE AU-PRICE TO WK-NEW-ITEM-LBIN
096900         PERFORM B630-ADD-ITEM THRU B630-EXIT
097000         MOVE AU-TIMESTAMP TO WK-IT-TIMESTAMP(WK-ITEM-SUB)
097100     END-IF.
097200*
097300* A VANILLA ITEM WITH NO ENCHANTMENTS OR REFORGES CARRIES
097400* AU-ATTR-COUNT OF ZERO - NOTHING TO POST AT THE ATTRIBUTE
097500* LEVEL, SO CONTROL DROPS STRAIGHT THROUGH TO THE COMBO TEST.
097600 B500-POST-ATTRS.
097700     IF AU-ATTR-COUNT = ZERO
097800         GO TO B700-POST-COMBO.
097900     PERFORM B520-ONE-ATTRIBUTE THRU B520-EXIT
098000         VARYING WK-ATTR-SUB FROM 1 BY 1
098100         UNTIL WK-ATTR-SUB > AU-ATTR-COUNT.
098200*
098300* COMBOS ARE RECORDED ONLY FOR A RECOGNIZED KUUDRA PIECE
098400* WITH 2 OR MORE ATTRIBUTES AND NO ATTRIBUTE TIER OVER 5 -
098500* AH-0114/AH-0118.
098600*     NON-KUUDRA ITEMS AND SINGLE-ATTRIBUTE KUUDRA PIECES NEVER
098700*     REACH THE TIER TEST AT ALL - NO COMBO IS EVEN POSSIBLE.
098800 B700-POST-COMBO.
098900     IF WK-KUUDRA-PIECE
099000             AND AU-ATTR-COUNT > 1
099100         PERFORM B710-CHECK-TIERS THRU B710-EXIT
099200         IF WK-TIERS-OK
099300             PERFORM B610-BUILD-COMBO-KEY THRU B610-EXIT
099400             PERFORM B640-FIND-OR-SET-COMBO THRU B640-EXIT
099500         END-IF
099600     END-IF.
099700*
099800* CLOSES THE B300 THRU B900-READ-NEXT RANGE PERFORMED FROM
099900* START-LBINSOLD - ONE FRESH AUCTN-ITEM IS IN HAND BEFORE
100000* CONTROL RETURNS TO THE UNTIL TEST IN THE MAIN LINE.
100100 B900-READ-NEXT.
100200     PERFORM B200-READ-SOLD THRU B200-EXIT.
100300*
100400*-----------------------------------------------------------------
100500* SUBROUTINE PARAGRAPHS - PERFORMED DIRECTLY OR BY THEIR OWN
100600* THRU RANGE, NEVER BY THE B300/B900 RANGE ABOVE, SO NONE
100700* MAY SIT PHYSICALLY INSIDE IT.
100800*-----------------------------------------------------------------
100900 B310-DERIVE-KEY.
101000* PLAIN ID IS THE KEY UNLESS THE RECORD IS A PET OR A RUNE -
101100* BOTH OF THOSE CARRY A SEPARATE LEVEL/TIER FIELD THAT HAS TO
101200* BE FOLDED INTO THE KEY OR TWO DIFFERENT LEVELS WOULD SHARE
101300* ONE LBIN SLOT.
101400     MOVE AU-RAW-ID TO WK-CURRENT-KEY.
101500     IF AU-RAW-ID-IS-PET
101600         MOVE AU-PET-TIER     TO WK-PET-KEY-TIER
101700         MOVE AU-PET-TYPE     TO WK-PET-KEY-TYPE
101800         MOVE WK-PET-KEY-FLAT TO WK-CURRENT-KEY
101900     END-IF.
102000     IF AU-RAW-ID-IS-RUNE
102100         PERFORM B330-BUILD-RUNE-KEY THRU B330-EXIT
102200     END-IF.
102300 B310-EXIT.
102400     EXIT.
102500*
102600* RUNE KEY = '<RUNE-NAME>_<LEVEL>', LEVEL WITH NO LEADING
102700* ZERO - SEE AH-0114.  LEVEL IS EDITED WITH A ZERO-SUPPRESS
102800* PICTURE THEN REFERENCE-MODIFIED TO DROP THE LEAD SPACE -
102900* NO INTRINSIC FUNCTION IS USED.
103000 B330-BUILD-RUNE-KEY.
103100*     NAME PORTION FIRST, UNDERSCORE SEPARATOR SECOND.
103200     MOVE SPACES TO WK-CURRENT-KEY.
103300     MOVE AU-RUNE-LEVEL TO WK-RUNE-LEVEL-ED.
103400     MOVE 1 TO WK-COMBO-PTR.
103500     STRING AU-RUNE-KEY DELIMITED BY SPACE
103600         INTO WK-CURRENT-KEY
103700         WITH POINTER WK-COMBO-PTR.
103800     STRING '_' DELIMITED BY SIZE
103900         INTO WK-CURRENT-KEY
104000         WITH POINTER WK-COMBO-PTR.
104100     PERFORM B331-STRIP-LEAD-SPACE THRU B331-EXIT.
104200*     ONE-DIGIT LEVEL HAS A LEADING SPACE IN THE ZERO-SUPPRESS
104300*     PICTURE - TAKE ONLY THE SECOND CHARACTER.  A TWO-DIGIT
104400*     LEVEL HAS NO LEADING SPACE - TAKE BOTH CHARACTERS.
104500     IF WK-RUNE-LEVEL-ED(1:1) = SPACE
104600         STRING WK-RUNE-LEVEL-ED(2:1) DELIMITED BY SIZE
104700             INTO WK-CURRENT-KEY
104800             WITH POINTER WK-COMBO-PTR
104900     ELSE
105000         STRING WK-RUNE-LEVEL-ED(1:2) DELIMITED BY SIZE
105100             INTO WK-CURRENT-KEY
105200             WITH POINTER WK-COMBO-PTR
105300     END-IF.
105400 B330-EXIT.
105500     EXIT.
105600*
105700* PLACEHOLDER FOR FUTURE LEVEL-WIDTH CHANGE - CURRENTLY A
105800* NO-OP, KEPT AS ITS OWN PARAGRAPH PER AH-0114 REVIEW NOTE.
105900 B331-STRIP-LEAD-SPACE.
106000     CONTINUE.
106100 B331-EXIT.
106200     EXIT.
106300*
106400* 5-PERCENT PROXIMITY RULE - AH-0059.  CALLER LOADS WK-PCT-
106500* PRICE (THE NEW COST) AND WK-PCT-REF (THE STORED FLOOR)
106600* BEFORE CALLING - THIS PARAGRAPH ONLY SETS WK-WITHIN-5-PCT,
106700* IT DOES NOT TOUCH ANY TIMESTAMP ITSELF, SO IT SERVES BOTH
106800* THE ITEM-LEVEL (B400) AND ATTRIBUTE-LEVEL (B520) CALLERS.
106900* ABS VALUE IS COMPUTED BY IF/ELSE - NO INTRINSIC FUNCTION.
107000 B370-CHECK-PROXIMITY.
107100     MOVE 'N' TO WK-PCT-WITHIN-SW.
107200     PERFORM B371-COMPUTE-ABS-DIFF THRU B371-EXIT.
107300     COMPUTE WK-PCT-LIMIT ROUNDED = WK-PCT-REF * WK-PCT-RATE.
107400     IF WK-PCT-DIFF-ABS NOT > WK-PCT-LIMIT
107500         MOVE 'Y' TO WK-PCT-WITHIN-SW
107600     END-IF.
107700 B370-EXIT.
107800     EXIT.
107900*
108000 B371-COMPUTE-ABS-DIFF.
108100     COMPUTE WK-PCT-DIFF = WK-PCT-PRICE - WK-PCT-REF.
108200     IF WK-PCT-DIFF NOT < ZERO
108300         MOVE WK-PCT-DIFF TO WK-PCT-DIFF-ABS
108400     ELSE
108500         COMPUTE WK-PCT-DIFF-ABS = ZERO - WK-PCT-DIFF
108600     END-IF.
108700 B371-EXIT.
108800     EXIT.
108900*
109000* SINGLE-ATTRIBUTE COST = PRICE / 2 ** (TIER - 1), ROUNDED -
109100* SAME FORMULA AS LBINACT A510, RESTATED HERE BECAUSE
109200* AUCTNREC CARRIES NO DIVISOR FIELD TO SHARE.
109300 B410-ATTR-COST-CALC.
109400     COMPUTE WK-COMBO-PTR =
109500         2 ** (AU-ATTR-TIER(WK-ATTR-SUB) - 1).
109600     COMPUTE WK-ATTR-COST ROUNDED = AU-PRICE / WK-COMBO-PTR.
109700 B410-EXIT.
109800     EXIT.
109900*
110000* TIER-CEILING TEST FOR THE COMBO GATE - AH-0114.  ANY
110100* ATTRIBUTE OVER TIER 5 ON THE RECORD DISQUALIFIES THE WHOLE
110200* COMBO FROM BEING RECORDED.  RATIONALE FROM THE ORIGINAL
110300* AH-0114 TICKET: HIGH-TIER ENCHANTMENTS ARE RARE ENOUGH THAT
110400* A COMBO INCLUDING ONE WOULD ESTABLISH A FLOOR FROM A SINGLE
110500* OUTLIER SALE RATHER THAN A GENUINE MARKET PRICE - THE
110600* INDIVIDUAL ATTRIBUTE FLOORS IN WK-IT-ATTR STILL CAPTURE IT.
110700 B710-CHECK-TIERS.
110800     MOVE 'Y' TO WK-TIERS-OK-SW.
110900     PERFORM B711-TEST-ONE-TIER THRU B711-EXIT
111000         VARYING WK-ATTR-SUB FROM 1 BY 1
111100         UNTIL WK-ATTR-SUB > AU-ATTR-COUNT
111200            OR NOT WK-TIERS-OK.
111300 B710-EXIT.
111400     EXIT.
111500*
111600 B711-TEST-ONE-TIER.
111700     IF AU-ATTR-TIER(WK-ATTR-SUB) > 5
111800         MOVE 'N' TO WK-TIERS-OK-SW
111900     END-IF.
112000 B711-EXIT.
112100     EXIT.
112200*
112300* KUUDRA ARMOR DETECTION - AH-0118.  A PIECE IS A KUUDRA
112400* ROLL-UP CANDIDATE WHEN ITS KEY ENDS IN A KNOWN ARMOR SLOT
112500* SUFFIX AND BEGINS WITH A KNOWN ARMOR FAMILY PREFIX.  RUN
112600* ONCE PER RECORD FROM B300, NOT ONCE PER ATTRIBUTE.
112700* AH-0118 REQUEST, VERBATIM FROM THE DESK: "WE WANT ONE PRICE
112800* PER SLOT ACROSS CRIMSON/TERROR/HOLLOW/AURORA/FERVOR SO A
112900* BUYER CAN SEE THE CHEAPEST QUALIFYING HELMET REGARDLESS OF
113000* WHICH BOSS DROPPED IT."  THE FAMILY LIST ITSELF IS NOT
113100* CARRIED INTO THE SYNTHETIC KEY FOR THAT REASON - ONLY THE
113200* SLOT MATTERS ONCE A PIECE QUALIFIES AS KUUDRA ARMOR AT ALL.
113300 B420-TEST-KUUDRA-ITEM.
113400* SLOT HAS TO MATCH BEFORE THE FAMILY SCAN EVEN STARTS - NO
113500* SENSE WALKING THE FAMILY TABLE AGAINST A NON-ARMOR KEY.
113600     MOVE 'N' TO WK-SLOT-FOUND-SW.
113700     MOVE 'N' TO WK-FAMILY-FOUND-SW.
113800     MOVE 'N' TO WK-KUUDRA-SW.
113900     PERFORM B421-TEST-SLOT-SUB THRU B421-EXIT
114000         VARYING WK-SLOT-SUB FROM 1 BY 1
114100         UNTIL WK-SLOT-SUB > 4
114200            OR WK-SLOT-FOUND.
114300     IF WK-SLOT-FOUND
114400         PERFORM B422-TEST-FAMILY-SUB THRU B422-EXIT
114500             VARYING WK-FAMILY-SUB FROM 1 BY 1
114600             UNTIL WK-FAMILY-SUB > 5
114700                OR WK-FAMILY-FOUND
114800         IF WK-FAMILY-FOUND
114900             MOVE 'Y' TO WK-KUUDRA-SW
115000             PERFORM B423-BUILD-KUUDRA-KEY THRU B423-EXIT
115100         END-IF
115200     END-IF.
115300 B420-EXIT.
115400     EXIT.
115500*
115600* VARIABLE-LENGTH REFERENCE MODIFICATION AGAINST THE TAIL OF
115700* THE KEY - NO INTRINSIC FUNCTION, PER SHOP STANDARD.
115800 B421-TEST-SLOT-SUB.
115900     COMPUTE WK-SCAN-START = WK-KEY-LEN -
116000         WK-SLOT-SUFFIX-LEN(WK-SLOT-SUB) + 1.
116100     IF WK-CURRENT-KEY(WK-SCAN-START:
116200             WK-SLOT-SUFFIX-LEN(WK-SLOT-SUB)) =
116300             WK-SLOT-SUFFIX(WK-SLOT-SUB)
116400                 (1:WK-SLOT-SUFFIX-LEN(WK-SLOT-SUB))
116500         MOVE 'Y' TO WK-SLOT-FOUND-SW
116600         MOVE WK-SLOT-SUFFIX-LEN(WK-SLOT-SUB)
116700             TO WK-MATCHED-SLOT-LEN
116800     END-IF.
116900 B421-EXIT.
117000     EXIT.
117100*
117200 B422-TEST-FAMILY-SUB.
117300     IF WK-CURRENT-KEY(1:
117400             WK-FAMILY-PREFIX-LEN(WK-FAMILY-SUB)) =
117500             WK-FAMILY-PREFIX(WK-FAMILY-SUB)
117600                 (1:WK-FAMILY-PREFIX-LEN(WK-FAMILY-SUB))
117700         MOVE 'Y' TO WK-FAMILY-FOUND-SW
117800         MOVE WK-FAMILY-PREFIX-LEN(WK-FAMILY-SUB)
117900             TO WK-MATCHED-FAMILY-LEN
118000     END-IF.
118100 B422-EXIT.
118200     EXIT.
118300*
118400* SYNTHETIC KEY = 'KUUDRA_' + SLOT ONLY - THE FAMILY PREFIX
118500* TEST ABOVE STILL GATES WHETHER THE PIECE QUALIFIES AS A
118600* KUUDRA ITEM AT ALL, BUT ALL FAMILIES ROLL UP UNDER ONE
118700* SLOT KEY - SAME STRING-WITH-POINTER IDIOM AS B610 BELOW.
118800 B423-BUILD-KUUDRA-KEY.
118900     MOVE SPACES TO WK-KUUDRA-KEY.
119000     MOVE 1 TO WK-KEY-PTR.
119100     STRING 'KUUDRA_' DELIMITED BY SIZE
119200         INTO WK-KUUDRA-KEY
119300         WITH POINTER WK-KEY-PTR.
119400     STRING WK-SLOT-SUFFIX(WK-SLOT-SUB)
119500             (1:WK-MATCHED-SLOT-LEN) DELIMITED BY SIZE
119600         INTO WK-KUUDRA-KEY
119700         WITH POINTER WK-KEY-PTR.
119800 B423-EXIT.
119900     EXIT.
120000*
120100* ROLL-UP RUNS ONCE PER ATTRIBUTE, NOT ONCE PER ITEM - THE
120200* SINGLE-ATTRIBUTE COST IS POSTED TO THE SYNTHETIC ITEM'S
120300* OWN ATTRIBUTE TABLE, KEEPING THE MINIMUM PER ATTRIBUTE
120400* NAME - AH-0118.  WK-SAVE-ITEM-SUB PROTECTS THE CALLER'S
120500* NOTION OF THE CURRENT ITEM WHILE B620/B630/B530/B540 ARE
120600* REUSED AGAINST THE SYNTHETIC ITEM.
120700 B650-KUUDRA-ROLLUP.
120800     MOVE WK-ITEM-SUB TO WK-SAVE-ITEM-SUB.
120900     MOVE WK-KUUDRA-KEY TO WK-SEARCH-KEY.
121000     PERFORM B620-FIND-ITEM THRU B620-EXIT.
121100     IF WK-ITEM-STATUS = REC-NOT-FOUND
121200         MOVE ZERO TO WK-NEW-ITEM-LBIN
121300         PERFORM B630-ADD-ITEM THRU B630-EXIT
121400     END-IF.
121500     PERFORM B530-FIND-ATTR THRU B530-EXIT.
121600     IF WK-ATTR-FOUND
121700         IF WK-ATTR-COST < WK-IT-ATTR-LBIN(WK-ITEM-SUB
121800                                           WK-COMBO-SUB)
121900             MOVE WK-ATTR-COST TO
122000                 WK-IT-ATTR-LBIN(WK-ITEM-SUB WK-COMBO-SUB)
122100         END-IF
122200     ELSE
122300         IF WK-IT-ATTR-COUNT(WK-ITEM-SUB) < 10
122400             PERFORM B540-ADD-ATTR THRU B540-EXIT
122500         END-IF
122600     END-IF.
122700     MOVE WK-SAVE-ITEM-SUB TO WK-ITEM-SUB.
122800 B650-EXIT.
122900     EXIT.
123000*
123100*-----------------------------------------------------------------
123200* ATTRIBUTE / COMBINATION POSTING - PARALLELS LBINACT A5xx/
123300* A6xx.  A BEATEN OR NEW FLOOR STAMPS THE CURRENT RUN TIME;
123400* A FLOOR THAT ONLY CAME WITHIN 5% REFRESHES THE TIMESTAMP
123500* WITHOUT MOVING THE FLOOR ITSELF - AH-0059/AH-0289.  EVERY
123600* ATTRIBUTE ON A KUUDRA PIECE ALSO CROSS-POSTS TO B650.
123700*-----------------------------------------------------------------
123800 B520-ONE-ATTRIBUTE.
123900     PERFORM B410-ATTR-COST-CALC THRU B410-EXIT.
124000     PERFORM B530-FIND-ATTR THRU B530-EXIT.
124100*     KNOWN ATTRIBUTE NAME ON THIS ITEM - A NEW LOW REFRESHES
124200*     THE TIMESTAMP OUTRIGHT; A NEAR-FLOOR COST ONLY REFRESHES
124300*     THE TIMESTAMP, SAME RULE AS THE ITEM-LEVEL FLOOR IN B400.
124400     IF WK-ATTR-FOUND
124500         IF WK-ATTR-COST NOT > WK-IT-ATTR-LBIN(WK-ITEM-SUB
124600                                               WK-COMBO-SUB)
124700             MOVE WK-ATTR-COST TO
124800                 WK-IT-ATTR-LBIN(WK-ITEM-SUB WK-COMBO-SUB)
124900             MOVE WK-RUN-TIMESTAMP TO
125000                 WK-IT-ATTR-TS(WK-ITEM-SUB WK-COMBO-SUB)
125100         ELSE
125200             MOVE WK-ATTR-COST TO WK-PCT-PRICE
125300             MOVE WK-IT-ATTR-LBIN(WK-ITEM-SUB WK-COMBO-SUB)
125400                 TO WK-PCT-REF
125500             PERFORM B370-CHECK-PROXIMITY THRU B370-EXIT
125600             IF WK-WITHIN-5-PCT
125700                 MOVE WK-RUN-TIMESTAMP TO
125800                     WK-IT-ATTR-TS(WK-ITEM-SUB WK-COMBO-SUB)
125900             END-IF
126000         END-IF
126100*     FIRST TIME THIS ATTRIBUTE NAME HAS BEEN SEEN ON THIS ITEM -
126200*     ADD IT IF THE 10-SLOT TABLE STILL HAS ROOM, ELSE DROP IT
126300*     SILENTLY RATHER THAN ABEND THE RUN.
126400     ELSE
126500         IF WK-IT-ATTR-COUNT(WK-ITEM-SUB) < 10
126600             PERFORM B540-ADD-ATTR THRU B540-EXIT
126700         END-IF
126800     END-IF.
126900*     A QUALIFYING KUUDRA PIECE ALSO CROSS-POSTS THIS SAME
127000*     ATTRIBUTE TO ITS SYNTHETIC PER-SLOT ROLL-UP ITEM.
127100     IF WK-KUUDRA-PIECE
127200         PERFORM B650-KUUDRA-ROLLUP THRU B650-EXIT
127300     END-IF.
127400 B520-EXIT.
127500     EXIT.
127600*
127700* WK-COMBO-SUB IS REUSED HERE AS THE ATTR SLOT SUBSCRIPT OF
127800* THE FOUND/ADDED ENTRY - IT IS FREE BETWEEN B700 PASSES.
127900 B530-FIND-ATTR.
128000*     LINEAR SCAN, NOT KEYED - AT MOST 10 SLOTS PER ITEM, SO
128100*     THE COST OF AN INDEXED SEARCH WOULD NOT BE REPAID.
128200     MOVE 'N' TO WK-ATTR-FOUND-SW.
128300     MOVE ZERO TO WK-COMBO-SUB.
128400     PERFORM B531-TEST-ATTR-SLOT THRU B531-EXIT
128500         VARYING WK-COMBO-SUB FROM 1 BY 1
128600         UNTIL WK-COMBO-SUB > WK-IT-ATTR-COUNT(WK-ITEM-SUB)
128700            OR WK-ATTR-FOUND.
128800 B530-EXIT.
128900     EXIT.
129000*
129100* ONE ATTRIBUTE SLOT, NAME COMPARE ONLY.
129200 B531-TEST-ATTR-SLOT.
129300     IF WK-IT-ATTR-NAME(WK-ITEM-SUB WK-COMBO-SUB)
129400             = AU-ATTR-NAME(WK-ATTR-SUB)
129500         MOVE 'Y' TO WK-ATTR-FOUND-SW
129600     END-IF.
129700 B531-EXIT.
129800     EXIT.
129900*
130000* CLAIMS THE NEXT FREE ATTRIBUTE SLOT AND STAMPS THE CURRENT
130100* RUN TIME - A BRAND-NEW ATTRIBUTE IS BY DEFINITION FRESH.
130200 B540-ADD-ATTR.
130300     ADD 1 TO WK-IT-ATTR-COUNT(WK-ITEM-SUB).
130400     MOVE WK-IT-ATTR-COUNT(WK-ITEM-SUB) TO WK-COMBO-SUB.
130500     MOVE AU-ATTR-NAME(WK-ATTR-SUB) TO
130600         WK-IT-ATTR-NAME(WK-ITEM-SUB WK-COMBO-SUB).
130700     MOVE WK-ATTR-COST TO
130800         WK-IT-ATTR-LBIN(WK-ITEM-SUB WK-COMBO-SUB).
130900     MOVE WK-RUN-TIMESTAMP TO
131000         WK-IT-ATTR-TS(WK-ITEM-SUB WK-COMBO-SUB).
131100 B540-EXIT.
131200     EXIT.
131300*
131400* COMBO KEY = ATTRIBUTE NAMES JOINED BY ONE SPACE.  THE FEED
131500* DELIVERS AU-ATTR IN ASCENDING NAME ORDER ALREADY - SEE
131600* AUCTNREC HEADER NOTE - SO NO SORT STEP IS NEEDED HERE.
131700 B610-BUILD-COMBO-KEY.
131800*     START FROM A BLANK WORK AREA - B611 APPENDS ONE NAME PER
131900*     PASS, SPACE-SEPARATED, UNTIL ALL ATTRIBUTES ARE IN.
132000     MOVE SPACES TO WK-COMBO-KEY-WORK.
132100     MOVE 1 TO WK-COMBO-PTR.
132200     PERFORM B611-APPEND-NAME THRU B611-EXIT
132300         VARYING WK-ATTR-SUB FROM 1 BY 1
132400         UNTIL WK-ATTR-SUB > AU-ATTR-COUNT.
132500 B610-EXIT.
132600     EXIT.
132700*
132800* WK-COMBO-PTR TRACKS THE NEXT FREE BYTE IN THE WORK KEY -
132900* CLASSIC STRING-WITH-POINTER NAME-JOIN IDIOM.
133000 B611-APPEND-NAME.
133100     IF WK-ATTR-SUB > 1
133200         STRING ' ' DELIMITED BY SIZE
133300             INTO WK-COMBO-KEY-WORK
133400             WITH POINTER WK-COMBO-PTR
133500     END-IF.
133600     STRING AU-ATTR-NAME(WK-ATTR-SUB) DELIMITED BY SPACE
133700         INTO WK-COMBO-KEY-WORK
133800         WITH POINTER WK-COMBO-PTR.
133900 B611-EXIT.
134000     EXIT.
134100*
134200* AN EXISTING COMBO KEEPS ITS LOWER LBIN; A NEW COMBO IS ONLY
134300* ADDED IF THE 5-SLOT TABLE STILL HAS ROOM - AH-0118.
134400 B640-FIND-OR-SET-COMBO.
134500*     LINEAR SCAN AGAINST THE 5-SLOT COMBO TABLE, SAME
134600*     RATIONALE AS B530'S ATTRIBUTE SCAN ABOVE.
134700     MOVE 'N' TO WK-COMBO-FOUND-SW.
134800     PERFORM B641-TEST-COMBO-SLOT THRU B641-EXIT
134900         VARYING WK-COMBO-SUB FROM 1 BY 1
135000         UNTIL WK-COMBO-SUB > WK-IT-COMBO-COUNT(WK-ITEM-SUB)
135100            OR WK-COMBO-FOUND.
135200*     A NEW COMBO ONLY MAKES THE TABLE IF ROOM REMAINS - A SIXTH
135300*     DISTINCT ATTRIBUTE COMBINATION ON ONE ITEM IS DROPPED
135400*     RATHER THAN ABENDING THE RUN - AH-0118.
135500     IF NOT WK-COMBO-FOUND
135600             AND WK-IT-COMBO-COUNT(WK-ITEM-SUB) < 5
135700         ADD 1 TO WK-IT-COMBO-COUNT(WK-ITEM-SUB)
135800         MOVE WK-IT-COMBO-COUNT(WK-ITEM-SUB) TO WK-COMBO-SUB
135900         MOVE WK-COMBO-KEY-WORK TO
136000             WK-IT-COMBO-KEY(WK-ITEM-SUB WK-COMBO-SUB)
136100         MOVE AU-PRICE TO
136200             WK-IT-COMBO-LBIN(WK-ITEM-SUB WK-COMBO-SUB)
136300     END-IF.
136400 B640-EXIT.
136500     EXIT.
136600*
136700* ONE COMBO SLOT, KEY COMPARE PLUS NEW-LOW TEST.
136800 B641-TEST-COMBO-SLOT.
136900     IF WK-IT-COMBO-KEY(WK-ITEM-SUB WK-COMBO-SUB)
137000             = WK-COMBO-KEY-WORK
137100         MOVE 'Y' TO WK-COMBO-FOUND-SW
137200         IF AU-PRICE < WK-IT-COMBO-LBIN(WK-ITEM-SUB
137300                                        WK-COMBO-SUB)
137400             MOVE AU-PRICE TO
137500                 WK-IT-COMBO-LBIN(WK-ITEM-SUB WK-COMBO-SUB)
137600         END-IF
137700     END-IF.
137800 B641-EXIT.
137900     EXIT.
138000*
138100* GENERALIZED FIND/ADD - OPERATE AGAINST WK-SEARCH-KEY AND
138200* WK-NEW-ITEM-LBIN SO B400 AND B650 CAN BOTH CALL THEM.
138300 B620-FIND-ITEM.
138400*     ASSUME NOT FOUND UNTIL B621 PROVES OTHERWISE.
138500     MOVE REC-NOT-FOUND TO WK-ITEM-STATUS.
138600     PERFORM B621-TEST-ITEM-SLOT THRU B621-EXIT
138700         VARYING WK-ITEM-SUB FROM 1 BY 1
138800         UNTIL WK-ITEM-SUB > WK-ITEM-COUNT-CTL
138900            OR WK-ITEM-STATUS = REC-FOUND.
139000*     THE VARYING CLAUSE OVER-RUNS BY ONE ON A MISS - BACK IT
139100*     OFF SO A SUBSEQUENT B630-ADD-ITEM ADDRESSES A FREE SLOT.
139200     IF WK-ITEM-STATUS = REC-NOT-FOUND
139300         SUBTRACT 1 FROM WK-ITEM-SUB
139400     END-IF.
139500 B620-EXIT.
139600     EXIT.
139700*
139800* ONE TABLE SLOT, KEY COMPARE ONLY.
139900 B621-TEST-ITEM-SLOT.
140000     IF WK-IT-ITEM-ID(WK-ITEM-SUB) = WK-SEARCH-KEY
140100         MOVE REC-FOUND TO WK-ITEM-STATUS
140200     END-IF.
140300 B621-EXIT.
140400     EXIT.
140500*
140600* CLAIMS A NEW TABLE SLOT AND ZEROES ITS ATTR/COMBO COUNTS -
140700* THE CALLER SETS WK-NEW-ITEM-LBIN BEFORE PERFORMING THIS.
140800 B630-ADD-ITEM.
140900     ADD 1 TO WK-ITEM-COUNT-CTL.
141000     MOVE WK-ITEM-COUNT-CTL TO WK-ITEM-SUB.
141100     MOVE WK-SEARCH-KEY    TO WK-IT-ITEM-ID(WK-ITEM-SUB).
141200     MOVE WK-NEW-ITEM-LBIN TO WK-IT-LBIN(WK-ITEM-SUB).
141300     MOVE ZERO             TO WK-IT-TIMESTAMP(WK-ITEM-SUB).
141400     MOVE ZERO             TO WK-IT-ATTR-COUNT(WK-ITEM-SUB).
141500     MOVE ZERO             TO WK-IT-COMBO-COUNT(WK-ITEM-SUB).
141600 B630-EXIT.
141700     EXIT.
141800*
141900*-----------------------------------------------------------------
142000* END-OF-FILE PROCESSING - MERGE, THEN WRITE
142100*-----------------------------------------------------------------
142200* ACTIVE/SOLD MERGE - AH-0312.  ANY ITEM PRESENT IN LBINACT'S
142300* ACTIVE-SIDE BOOK BUT ABSENT FROM THE SOLD-SIDE TABLE BUILT
142400* ABOVE IS BACKFILLED SO THE PUBLISHED BOOK NEVER LOSES A
142500* FLOOR JUST BECAUSE NOTHING SOLD THIS RUN.
142600 B850-MERGE-ACTIVE.
142700     PERFORM B860-READ-ACTVBK THRU B860-EXIT.
142800     PERFORM B870-MERGE-ONE THRU B870-EXIT
142900         UNTIL WK-ACTVBK-EOF.
143000 B850-EXIT.
143100     EXIT.
143200*
143300* SAME READ-AHEAD SHAPE AS B110/B200 - AT END OR A READ ERROR
143400* BOTH SET THE SAME EOF SWITCH.
143500 B860-READ-ACTVBK.
143600     READ ACTIVE-BOOK-IN
143700         AT END
143800             MOVE 'Y' TO WK-ACTVBK-EOF-SW
143900             GO TO B860-EXIT
144000     END-READ.
144100     IF WK-ACTVBK-STATUS-2 NOT = '00'
144200         MOVE 'RD-ACTVBK' TO WK-LOG-ERR-ROUTINE
144300         MOVE WK-ACTVBK-STATUS-2 TO WK-LOG-ERR-STATUS
144400         PERFORM Z200-LOG-ERROR THRU Z200-EXIT
144500         MOVE 'Y' TO WK-ACTVBK-EOF-SW
144600         GO TO B860-EXIT.
144700 B860-EXIT.
144800     EXIT.
144900*
145000* IF THE ACTIVE-SIDE ITEM IS ALREADY IN THE SOLD-SIDE TABLE -
145100* IT SOLD AT LEAST ONCE THIS RUN - B400 HAS ALREADY GIVEN IT
145200* THE BETTER-INFORMED TREATMENT, SO LEAVE IT ALONE HERE.
145300 B870-MERGE-ONE.
145400     MOVE ACB-ITEM-ID TO WK-SEARCH-KEY.
145500     PERFORM B620-FIND-ITEM THRU B620-EXIT.
145600     IF WK-ITEM-STATUS = REC-NOT-FOUND
145700         PERFORM B880-ADD-MERGE-ITEM THRU B880-EXIT
145800         ADD 1 TO WK-MERGE-COUNT
145900     END-IF.
146000     PERFORM B860-READ-ACTVBK THRU B860-EXIT.
146100 B870-EXIT.
146200     EXIT.
146300*
146400* A BACKFILLED ITEM NEVER SAW A SALE THIS RUN, SO THE ACTIVE
146500* BOOK'S LBIN/COMBOS CARRY FORWARD AS-IS, BUT ITS ITEM AND
146600* ATTRIBUTE TIMESTAMPS ARE STAMPED WITH THE CURRENT RUN TIME
146700* RATHER THAN COPIED - THE ACTIVE BOOK TRACKS NO TIMESTAMP
146800* OF ITS OWN, ONLY PLAIN FLOOR PRICES.
146900* CLAIMS A NEW TABLE SLOT FOR AN ACTIVE-ONLY ITEM AND COPIES
147000* THE WHOLE ENTRY ACROSS, HEADER FIRST, THEN ATTR AND COMBO
147100* SUB-TABLES - PARALLELS B130-B141'S LOAD-SIDE COPY.
147200 B880-ADD-MERGE-ITEM.
147300     ADD 1 TO WK-ITEM-COUNT-CTL.
147400     MOVE WK-ITEM-COUNT-CTL TO WK-ITEM-SUB.
147500     MOVE ACB-ITEM-ID     TO WK-IT-ITEM-ID(WK-ITEM-SUB).
147600     MOVE ACB-LBIN        TO WK-IT-LBIN(WK-ITEM-SUB).
147700     MOVE WK-RUN-TIMESTAMP TO WK-IT-TIMESTAMP(WK-ITEM-SUB).
147800     MOVE ACB-ATTR-COUNT  TO WK-IT-ATTR-COUNT(WK-ITEM-SUB).
147900     MOVE ACB-COMBO-COUNT TO WK-IT-COMBO-COUNT(WK-ITEM-SUB).
148000     PERFORM B890-MERGE-ATTR THRU B890-EXIT
148100         VARYING WK-ATTR-SUB FROM 1 BY 1
148200         UNTIL WK-ATTR-SUB > ACB-ATTR-COUNT.
148300     PERFORM B891-MERGE-COMBO THRU B891-EXIT
148400         VARYING WK-COMBO-SUB FROM 1 BY 1
148500         UNTIL WK-COMBO-SUB > ACB-COMBO-COUNT.
148600 B880-EXIT.
148700     EXIT.
148800*
148900* ONE ATTRIBUTE SLOT, TIMESTAMP SET TO THE CURRENT RUN RATHER
149000* THAN CARRIED - THE ACTIVE BOOK HAS NO TIMESTAMP OF ITS OWN.
149100 B890-MERGE-ATTR.
149200     MOVE ACB-ATTR-NAME(WK-ATTR-SUB) TO
149300         WK-IT-ATTR-NAME(WK-ITEM-SUB WK-ATTR-SUB).
149400     MOVE ACB-ATTR-LBIN(WK-ATTR-SUB) TO
149500         WK-IT-ATTR-LBIN(WK-ITEM-SUB WK-ATTR-SUB).
149600     MOVE WK-RUN-TIMESTAMP TO
149700         WK-IT-ATTR-TS(WK-ITEM-SUB WK-ATTR-SUB).
149800 B890-EXIT.
149900     EXIT.
150000*
150100* ONE COMBO SLOT, STRAIGHT COPY - COMBOS CARRY NO TIMESTAMP
150200* FIELD AT ALL, ON EITHER SIDE.
150300 B891-MERGE-COMBO.
150400     MOVE ACB-COMBO-KEY(WK-COMBO-SUB) TO
150500         WK-IT-COMBO-KEY(WK-ITEM-SUB WK-COMBO-SUB).
150600     MOVE ACB-COMBO-LBIN(WK-COMBO-SUB) TO
150700         WK-IT-COMBO-LBIN(WK-ITEM-SUB WK-COMBO-SUB).
150800 B891-EXIT.
150900     EXIT.
151000*
151100*-----------------------------------------------------------------
151200* WRITE CLUSTER - PRICE-BOOK-OUT AND PUBLICATION-OUT ARE
151300* WRITTEN TOGETHER, ONE PASS OVER THE FINAL TABLE.
151400*-----------------------------------------------------------------
151500 B800-WRITE-BOOK.
151600     PERFORM B810-WRITE-ONE-ITEM THRU B810-EXIT
151700         VARYING WK-ITEM-SUB FROM 1 BY 1
151800         UNTIL WK-ITEM-SUB > WK-ITEM-COUNT-CTL.
151900 B800-EXIT.
152000     EXIT.
152100*
152200* HEADER FIELDS MOVE FIRST, THEN THE ATTR/COMBO SUB-TABLES -
152300* SAME SHAPE AS THE B130 LOAD SIDE, RUN IN REVERSE.
152400 B810-WRITE-ONE-ITEM.
152500     MOVE SPACES TO PBOOKOUT-ITEM.
152600     MOVE WK-IT-ITEM-ID(WK-ITEM-SUB)     TO PBO-ITEM-ID.
152700     MOVE WK-IT-LBIN(WK-ITEM-SUB)        TO PBO-LBIN.
152800     MOVE WK-IT-TIMESTAMP(WK-ITEM-SUB)   TO PBO-TIMESTAMP.
152900     MOVE WK-IT-ATTR-COUNT(WK-ITEM-SUB)  TO PBO-ATTR-COUNT.
153000     MOVE WK-IT-COMBO-COUNT(WK-ITEM-SUB) TO PBO-COMBO-COUNT.
153100     PERFORM B820-MOVE-ATTRS THRU B820-EXIT
153200         VARYING WK-ATTR-SUB FROM 1 BY 1
153300         UNTIL WK-ATTR-SUB > WK-IT-ATTR-COUNT(WK-ITEM-SUB).
153400     PERFORM B830-MOVE-COMBOS THRU B830-EXIT
153500         VARYING WK-COMBO-SUB FROM 1 BY 1
153600         UNTIL WK-COMBO-SUB > WK-IT-COMBO-COUNT(WK-ITEM-SUB).
153700     WRITE PBOOKOUT-ITEM.
153800     ADD 1 TO WK-WRITE-COUNT.
153900     PERFORM B900-PUBLISH-ITEM THRU B900-PUBLISH-EXIT.
154000 B810-EXIT.
154100     EXIT.
154200*
154300* ONE ATTRIBUTE SLOT ONTO THE PRICE-BOOK-OUT RECORD.
154400 B820-MOVE-ATTRS.
154500     MOVE WK-IT-ATTR-NAME(WK-ITEM-SUB WK-ATTR-SUB)
154600         TO PBO-ATTR-NAME(WK-ATTR-SUB).
154700     MOVE WK-IT-ATTR-LBIN(WK-ITEM-SUB WK-ATTR-SUB)
154800         TO PBO-ATTR-LBIN(WK-ATTR-SUB).
154900     MOVE WK-IT-ATTR-TS(WK-ITEM-SUB WK-ATTR-SUB)
155000         TO PBO-ATTR-TS(WK-ATTR-SUB).
155100 B820-EXIT.
155200     EXIT.
155300*
155400* ONE COMBO SLOT ONTO THE PRICE-BOOK-OUT RECORD.
155500 B830-MOVE-COMBOS.
155600     MOVE WK-IT-COMBO-KEY(WK-ITEM-SUB WK-COMBO-SUB)
155700         TO PBO-COMBO-KEY(WK-COMBO-SUB).
155800     MOVE WK-IT-COMBO-LBIN(WK-ITEM-SUB WK-COMBO-SUB)
155900         TO PBO-COMBO-LBIN(WK-COMBO-SUB).
156000 B830-EXIT.
156100     EXIT.
156200*
156300* PUBLICATION EXTRACT - SAME FIELDS, TIMESTAMPS DROPPED.
156400* REUSES THE CURRENT TABLE ENTRY (WK-ITEM-SUB/WK-ATTR-SUB/
156500* WK-COMBO-SUB ARE ALL STILL SET FROM B810/B820/B830 ABOVE).
156600 B900-PUBLISH-ITEM.
156700     MOVE SPACES TO PUBL-ITEM.
156800     MOVE WK-IT-ITEM-ID(WK-ITEM-SUB)     TO IT-ITEM-ID.
156900     MOVE WK-IT-LBIN(WK-ITEM-SUB)        TO IT-LBIN.
157000     MOVE WK-IT-ATTR-COUNT(WK-ITEM-SUB)  TO IT-ATTR-COUNT.
157100     MOVE WK-IT-COMBO-COUNT(WK-ITEM-SUB) TO IT-COMBO-COUNT.
157200     PERFORM B910-PUB-ATTRS THRU B910-EXIT
157300         VARYING WK-ATTR-SUB FROM 1 BY 1
157400         UNTIL WK-ATTR-SUB > WK-IT-ATTR-COUNT(WK-ITEM-SUB).
157500     PERFORM B920-PUB-COMBOS THRU B920-EXIT
157600         VARYING WK-COMBO-SUB FROM 1 BY 1
157700         UNTIL WK-COMBO-SUB > WK-IT-COMBO-COUNT(WK-ITEM-SUB).
157800     WRITE PUBL-ITEM.
157900 B900-PUBLISH-EXIT.
158000     EXIT.
158100*
158200* ONE ATTRIBUTE SLOT ONTO THE PUBLICATION-OUT RECORD - NO
158300* TIMESTAMP FIELD ON THIS SIDE, PUBLREC DOES NOT CARRY ONE.
158400 B910-PUB-ATTRS.
158500     MOVE WK-IT-ATTR-NAME(WK-ITEM-SUB WK-ATTR-SUB)
158600         TO IT-ATTR-NAME(WK-ATTR-SUB).
158700     MOVE WK-IT-ATTR-LBIN(WK-ITEM-SUB WK-ATTR-SUB)
158800         TO IT-ATTR-LBIN(WK-ATTR-SUB).
158900 B910-EXIT.
159000     EXIT.
159100*
159200* ONE COMBO SLOT ONTO THE PUBLICATION-OUT RECORD.
159300 B920-PUB-COMBOS.
159400     MOVE WK-IT-COMBO-KEY(WK-ITEM-SUB WK-COMBO-SUB)
159500         TO IT-COMBO-KEY(WK-COMBO-SUB).
159600     MOVE WK-IT-COMBO-LBIN(WK-ITEM-SUB WK-COMBO-SUB)
159700         TO IT-COMBO-LBIN(WK-COMBO-SUB).
159800 B920-EXIT.
159900     EXIT.
160000*
160100* FINAL COUNTS TO THE RUN LOG, THEN CLOSE EVERYTHING IN THE
160200* SAME ORDER IT WAS OPENED.
160300 B950-WRAP-UP.
160400     MOVE WK-READ-COUNT        TO WK-LOG-READ-ED.
160500     MOVE WK-SKIP-COUNT        TO WK-LOG-SKIP-ED.
160600     MOVE WK-WRITE-COUNT       TO WK-LOG-WRITE-ED.
160700     MOVE WK-MERGE-COUNT       TO WK-LOG-MERGE-ED.
160800     PERFORM Z400-LOG-COUNTS THRU Z400-EXIT.
160900     MOVE WK-AGE-ITEM-COUNT    TO WK-LOG-AGED-ITM-ED.
161000     MOVE WK-AGE-ATTR-COUNT    TO WK-LOG-AGED-ATR-ED.
161100     PERFORM Z500-LOG-AGED THRU Z500-EXIT.
161200     MOVE 'Ended'              TO WK-LOGMSG-TEXT.
161300     PERFORM Z100-LOG-LINE THRU Z100-EXIT.
161400     CLOSE SOLD-FEED PRICE-BOOK-IN ACTIVE-BOOK-IN
161500           PRICE-BOOK-OUT PUBLICATION-OUT RUN-LOG.
161600 B950-EXIT.
161700     EXIT.
161800*
161900*-----------------------------------------------------------------
162000* RUN-LOG WRITERS - MIRRORS THE LBINACT Z1xx-Z4xx STYLE.
162100*-----------------------------------------------------------------
162200* PLAIN STARTED/ENDED PROGRESS LINE - CALLER LOADS
162300* WK-LOGMSG-TEXT FIRST.
162400 Z100-LOG-LINE.
162500     MOVE WK-LOGMSG TO LOG-LINE.
162600     WRITE LOG-LINE.
162700 Z100-EXIT.
162800     EXIT.
162900*
163000* FILE-STATUS ERROR LINE - CALLER LOADS WK-LOG-ERR-ROUTINE AND
163100* WK-LOG-ERR-STATUS FIRST.  DOES NOT ABEND THE RUN - THE EOF
163200* SWITCH THE CALLER SETS AFTERWARD IS WHAT STOPS THE LOOP.
163300 Z200-LOG-ERROR.
163400     MOVE WK-LOGMSG-ERR TO LOG-LINE.
163500     WRITE LOG-LINE.
163600 Z200-EXIT.
163700     EXIT.
163800*
163900* PAGE-BREAK PROGRESS LINE - CALLER LOADS WK-LOG-PAGE-ED FIRST.
164000 Z300-LOG-PAGE.
164100     MOVE WK-LOGMSG-PAGE TO LOG-LINE.
164200     WRITE LOG-LINE.
164300 Z300-EXIT.
164400     EXIT.
164500*
164600* END-OF-RUN COUNTS LINE - CALLER LOADS ALL FOUR EDITED COUNT
164700* FIELDS FIRST - SEE B950.
164800 Z400-LOG-COUNTS.
164900     MOVE WK-LOGMSG-COUNTS TO LOG-LINE.
165000     WRITE LOG-LINE.
165100 Z400-EXIT.
165200     EXIT.
165300*
165400* AGING/DRIFT SUMMARY LINE - CALLER LOADS THE TWO EDITED
165500* AGED/DRIFT COUNT FIELDS FIRST - SEE B950.
165600 Z500-LOG-AGED.
165700     MOVE WK-LOGMSG-AGED TO LOG-LINE.
165800     WRITE LOG-LINE.
165900 Z500-EXIT.
166000     EXIT.
166100*
166200*-----------------------------------------------------------------
166300* O P E R A T O R   R E C O V E R Y   N O T E S
166400*-----------------------------------------------------------------
166500* AN ABEND ON A PERMANENT I/O ERROR (FILE STATUS '3x' OR '9x')
166600* LEAVES PRICE-BOOK-OUT AND PUBLICATION-OUT EITHER UNOPENED OR
166700* PARTIALLY WRITTEN - NEITHER IS SAFE TO CATALOGUE.  RESTART
166800* BY RESUBMITTING THE STEP AGAINST THE SAME PRICE-BOOK-IN AND
166900* ACTIVE-BOOK-IN GENERATIONS USED BY THE FAILED RUN; THE SOLD
167000* FEED IS READ ONLY ONCE PER RUN SO IT MUST NOT BE ADVANCED.
167100* A SHORT OR TRUNCATED SOLD-FEED (FILE STATUS '04') IS NOT
167200* TRAPPED SEPARATELY FROM A CLEAN READ - ANY RECORD THAT GETS
167300* THROUGH THE READ STATEMENT AT ALL IS PROCESSED; THE FEED'S
167400* OWN TRAILER-COUNT RECONCILIATION CATCHES A TRUNCATION, NOT
167500* THIS PROGRAM.  WK-LOAD-COUNT AND WK-READ-COUNT ON THE END-OF-
167600* RUN LOG LINE ARE THE TWO NUMBERS OPERATIONS RECONCILES EACH
167700* NIGHT AGAINST THE PRIOR NIGHT'S PBOOKOUT COUNT AND THE FEED'S
167800* OWN HEADER COUNT, RESPECTIVELY.
167900*-----------------------------------------------------------------
168000*
168100*-----------------------------------------------------------------
168200* M A I N T E N A N C E   C A U T I O N S
168300*-----------------------------------------------------------------
168400* WK-ITEM-TABLE, WK-ATTR-WORK AND WK-COMBO-WORK ARE THE THREE
168500* AREAS ANY FUTURE SLOT-COUNT CHANGE MUST TOUCH TOGETHER - THE
168600* OCCURS LIMITS, THE < TESTS GUARDING THEM IN B540/B640, AND
168700* ITEMREC'S OWN OCCURS MUST ALL AGREE OR THE BOOK WRITTEN BY
168800* B800 WILL NOT MATCH WHAT LBINACT'S ACTV-BOOK LAYOUT EXPECTS
168900* ON THE NEXT DOWNSTREAM RUN.  DO NOT RAISE WK-MAX-ITEMS
169000* WITHOUT CHECKING AVAILABLE REGION SIZE - THE TABLE IS HELD
169100* ENTIRELY IN WORKING-STORAGE, NOT STAGED TO A SCRATCH FILE.
169200*-----------------------------------------------------------------
