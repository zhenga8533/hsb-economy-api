000100*-----------------------------------------------------------------
000200* PUBLREC
000300* Publication extract record - same shape as ITEMREC with
000400* every working timestamp stripped.  This is the record the
000500* front end is allowed to see; nothing in this layout tells
000600* a reader how fresh a floor price is, only what it is.
000700*
000800* 01/08/1991 DLK  ORIGINAL LAYOUT (AH-0115)
000900* 06/14/1994 TJM  WIDENED IT-ITEM-ID TO X(40)  (AH-0234)
001000*-----------------------------------------------------------------
001100 03  IT-ITEM-ID                PIC X(40).
001200 03  IT-LBIN                   PIC 9(12)V99 COMP-3.
001300 03  IT-ATTR-COUNT             PIC 9(02).
001400 03  IT-ATTR OCCURS 10 TIMES.
001500     05  IT-ATTR-NAME          PIC X(24).
001600     05  IT-ATTR-LBIN          PIC 9(12)V99 COMP-3.
001700 03  IT-COMBO-COUNT            PIC 9(02).
001800 03  IT-COMBO OCCURS 5 TIMES.
001900     05  IT-COMBO-KEY          PIC X(50).
002000     05  IT-COMBO-LBIN         PIC 9(12)V99 COMP-3.
002100 03  FILLER                    PIC X(10).
