000100*-----------------------------------------------------------------
000200* AUCTNREC
000300* Auction listing record - common layout for the active
000400* buy-it-now feed and the recently-sold buy-it-now feed.
000500* One record per marketplace listing.  Attribute entries
000600* arrive pre-sorted ascending by AU-ATTR-NAME by the feed
000700* extractor upstream of this batch.
000800*
000900* 03/11/1988 RPW  ORIGINAL LAYOUT - LBIN PRICE BOOK PROJECT
001000* 01/05/1991 DLK  ADDED AU-RUNE-KEY / AU-RUNE-LEVEL (AH-0113)
001100* 06/14/1994 TJM  WIDENED AU-RAW-ID TO X(32)  (AH-0232)
001200*-----------------------------------------------------------------
001300 03  AU-FEED-TYPE              PIC X(01).
001400     88  AU-FEED-ACTIVE             VALUE 'A'.
001500     88  AU-FEED-SOLD                VALUE 'S'.
001600 03  AU-BIN-FLAG               PIC X(01).
001700     88  AU-IS-BIN-LISTING         VALUE 'Y'.
001800 03  AU-RAW-ID                 PIC X(32).
001900     88  AU-RAW-ID-IS-PET          VALUE 'PET'.
002000     88  AU-RAW-ID-IS-RUNE         VALUE 'RUNE'.
002100* AU-PRICE CARRIED PACKED PER LBIN PRICE BOOK STANDARD -
002200* SEE WK-MONEY-STANDARD NOTE IN LBINACT/LBINSOLD.
002300 03  AU-PRICE                  PIC 9(12)V99 COMP-3.
002400 03  AU-TIMESTAMP              PIC 9(12).
002500 03  AU-PET-TIER               PIC X(12).
002600 03  AU-PET-TYPE               PIC X(20).
002700 03  AU-RUNE-KEY               PIC X(20).
002800 03  AU-RUNE-LEVEL             PIC 9(02).
002900 03  AU-ATTR-COUNT             PIC 9(02).
003000 03  AU-ATTR OCCURS 10 TIMES.
003100     05  AU-ATTR-NAME          PIC X(24).
003200     05  AU-ATTR-TIER          PIC 9(02).
003300 03  FILLER                    PIC X(08).
